000100******************************************************************
000200*    REGISTRO    : DECISLOG                                      *
000300*    DESCRIPCION : LINEA DE DECISION SOBRE UNA PROPUESTA.        *
000400*                : LLEVA LOS TERMINOS PROPUESTOS, LA DECISION,   *
000500*                : EL CODIGO/TEXTO DE RAZON Y, CUANDO SE GENERA, *
000600*                : LOS TERMINOS DE LA CONTRAOFERTA.              *
000700* MANTENIMIENTO                                                  *
000800*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
000900******************************************************************
001000 01  REG-DECISLOG.
001100     05  DL-TERMINOS-PROPUESTOS.
001200         10  DL-PRECIO-MAYOREO      PIC S9(5)V99.
001300         10  DL-PRECIO-RECOMPRA     PIC S9(5)V99.
001400         10  DL-TIPO-TOPE           PIC X(08).
001500         10  DL-VALOR-TOPE          PIC S9(7)V9999.
001600         10  DL-DURACION            PIC 9(03).
001700         10  DL-TIPO-CONTRATO       PIC X(15).
001800         10  DL-PART-INGRESOS       PIC S9V9999.
001900     05  DL-DECISION                PIC X(09).
002000         88  DL-FUE-ACEPTADA               VALUE 'ACEPTADA'.
002100         88  DL-FUE-RECHAZADA              VALUE 'RECHAZADA'.
002200     05  DL-CODIGO-RAZON            PIC X(04).
002300     05  DL-RAZON-TEXTO             PIC X(60).
002400     05  DL-CONTRAOFERTA-GENERADA   PIC X(01).
002500         88  DL-HAY-CONTRAOFERTA           VALUE 'S'.
002600     05  DL-TERMINOS-CONTRAOFERTA.
002700         10  DL-CO-PRECIO-MAYOREO   PIC S9(5)V99.
002800         10  DL-CO-PRECIO-RECOMPRA  PIC S9(5)V99.
002900         10  DL-CO-TIPO-TOPE        PIC X(08).
003000         10  DL-CO-VALOR-TOPE       PIC S9(7)V9999.
003100         10  DL-CO-DURACION         PIC 9(03).
003200         10  DL-CO-PART-INGRESOS    PIC S9V9999.
003300     05  DL-CO-MENSAJE              PIC X(80).
003400     05  FILLER                     PIC X(20).
