000100******************************************************************
000200*    REGISTRO    : DHIST                                         *
000300*    DESCRIPCION : HISTORICO DE DEMANDA OBSERVADA.  UN VALOR POR *
000400*                : LINEA.  LA FUENTE ORIGINAL ES UN CSV CON      *
000500*                : ENCABEZADO "demand"; EL EQUIVALENTE BATCH ES  *
000600*                : UN VALOR NUMERICO POR LINEA (SIN ENCABEZADO   *
000700*                : O CON ENCABEZADO IGNORADO POR CARGA-DHIST).   *
000800* MANTENIMIENTO                                                  *
000900*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
001000******************************************************************
001100 01  REG-DHIST.
001200     05  DH-VALOR-DEMANDA           PIC 9(07).
001300     05  FILLER                     PIC X(73).
