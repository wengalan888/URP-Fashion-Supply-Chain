000100******************************************************************
000200*    REGISTRO    : ECONPARM                                      *
000300*    DESCRIPCION : PARAMETROS ECONOMICOS DEL JUEGO DE CONTRATOS   *
000400*                : DE CADENA DE SUMINISTRO (MODA).  REGISTRO     *
000500*                : UNICO, SE LEE UNA SOLA VEZ AL INICIO DE LA    *
000600*                : CORRIDA.  SI EL ARCHIVO NO EXISTE SE USAN LOS *
000700*                : VALORES POR DEFECTO (VER CARGA-ECONPARM).     *
000800* MANTENIMIENTO                                                  *
000900*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
001000******************************************************************
001100 01  REG-ECONPARM.
001200     05  EP-PRECIO-RETAIL           PIC S9(5)V99.
001300     05  EP-SALVAMENTO-COMPRADOR    PIC S9(5)V99.
001400     05  EP-SALVAMENTO-PROVEEDOR    PIC S9(5)V99.
001500     05  EP-COSTO-PROVEEDOR         PIC S9(5)V99.
001600     05  EP-ENVIO-DEVOL-COMPRADOR   PIC S9(5)V99.
001700     05  EP-MANEJO-DEVOL-PROVEEDOR  PIC S9(5)V99.
001800     05  FILLER                     PIC X(38).
