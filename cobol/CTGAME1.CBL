000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : J. DIVAS MORALES (JDVM)                          *
000400* APLICACION  : CAPACITACION COMERCIAL - DIVISION MERCADEO       *
000500* PROGRAMA    : CTGAME1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIMULADOR DE NEGOCIACION Y JUEGO DE RONDAS PARA  *
000800*             : ENTRENAMIENTO DE COMPRADORES DE MERCADERIA DE    *
000900*             : TEMPORADA (CONFECCION).  NEGOCIA UN CONTRATO     *
001000*             : COMPRADOR/PROVEEDOR (MAYOREO, RECOMPRA, REPARTO  *
001100*             : DE INGRESOS, TOPE DE DEVOLUCION) Y LUEGO JUEGA   *
001200*             : LAS RONDAS DE PEDIDO CONTRA UN HISTORICO DE      *
001300*             : DEMANDA, ACUMULANDO UTILIDADES DE AMBAS PARTES.  *
001400* ARCHIVOS    : ECONPARM=E,DHIST=E,NEGCONF=E,PROPOSALS=E         *
001500*             : ORDERS=E,ROUNDLOG=S,DECISLOG=S,SUMMARY=S         *
001600* ACCION (ES) : J=JUGAR UNA SESION COMPLETA                      *
001700* INSTALADO   : 02/06/1986                                       *
001800* BPM/RATIONAL: 55001                                            *
001900* NOMBRE      : JUEGO DE CONTRATOS COMPRADOR-PROVEEDOR           *
002000* DESCRIPCION : NEGOCIACION + RONDAS + RESUMEN                   *
002100******************************************************************
002200*        B I T A C O R A   D E   C A M B I O S
002300*   14/03/1986 JDVM TKT-00012 VERSION INICIAL, SOLO VALIDADOR    *
002400*   02/06/1986 JDVM TKT-00012 INSTALACION EN PRODUCCION          *
002500*   19/11/1986 JDVM TKT-00098 SE AGREGA EVALUACION DETERMINISTICA*
002600*   25/04/1987 JDVM TKT-00231 SE AGREGA GENERADOR DE CONTRAOFERTA*
002700*   08/09/1988 LCHV TKT-00450 SOPORTE PARA CONTRATO HIBRIDO      *
002800*   17/01/1990 LCHV TKT-00812 SE AGREGA MOTOR DE RONDA (PEDIDOS) *
002900*   30/07/1991 LCHV TKT-01090 METODO DE DEMANDA NORMAL (ADEMAS   *
003000*                             DEL BOOTSTRAP YA EXISTENTE)        *
003100*   11/02/1993 RSIC TKT-01455 ESTADISTICA DE HISTORICO DE DEMANDA*
003200*   22/10/1994 RSIC TKT-01699 RESUMEN DE FIN DE JUEGO (SUMMARY)  *
003300*   03/03/1996 RSIC TKT-02018 VALORES POR DEFECTO DE ECONPARM Y  *
003400*                             NEGCONF CUANDO EL ARCHIVO NO EXISTE*
003500*   14/08/1998 MOXO TKT-02471 REVISION FECHA DE CORRIDA PARA     *
003600*                             SOPORTAR AMBOS SIGLOS (AAAAMMDD)   *
003700*   09/01/1999 MOXO TKT-02472 PRUEBA INTEGRAL FIN DE SIGLO - OK  *
003800*   27/06/2001 MOXO TKT-02890 SE AGREGA BANDERA DE FIN ANTICIPADO*
003900*                             DE JUEGO POR EL INSTRUCTOR         *
004000*   15/11/2004 HVAS TKT-03355 TOPE DE DEVOLUCION POR FRACCION O  *
004100*                             POR UNIDADES, SEGUN CONFIGURACION  *
004200*   21/05/2008 HVAS TKT-03910 SE AGREGA BANDERA INTERNA DE       *
004300*                             PRUEBA CON TRAZA (SW-MODO-PRUEBA)  *
004400*   09/02/2012 PEDR TKT-04677 REVISION GENERAL, TABLA DE         *
004500*                             HISTORICO AMPLIADA A 500 OBS.      *
004600*   10/08/2026 PEDR TKT-61204 CORRIGE VALIDA-TIPO-CONTRATO (NO   *
004700*                             RECHAZABA TIPOS NO RECONOCIDOS);   *
004800*                             SE AGREGA GRABACION DE ECONPARM/   *
004900*                             NEGCONF/DHIST AL CIERRE (EL        *
005000*                             REQUERIMIENTO TKT-55001 PEDIA      *
005100*                             REGRABAR, SOLO SE HABIA HECHO LA   *
005200*                             LECTURA); SE QUITAN UPSI-0 Y LA    *
005300*                             CLASE ALFABETICA, AJENOS AL ESTILO *
005400*                             DE LA CASA, Y SE USA CURRENCY SIGN *
005500*                             "Q" (CONVENCION YA EN USO EN OTROS *
005600*                             PROGRAMAS DEL DEPARTAMENTO)        *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.                    CTGAME1.
006000 AUTHOR.                        J. DIVAS MORALES.
006100 INSTALLATION.                  FINANCIERA DEL ISTMO, S.A.
006200 DATE-WRITTEN.                  14/03/1986.
006300 DATE-COMPILED.
006400 SECURITY.                      USO INTERNO - DIVISION DE SISTEMAS.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100******************************************************************
007200*              A R C H I V O S   D E   E N T R A D A
007300******************************************************************
007400     SELECT ECONPARM  ASSIGN   TO ECONPARM
007500            ORGANIZATION      IS LINE SEQUENTIAL
007600            FILE STATUS       IS FS-ECONPARM.
007700     SELECT DHIST      ASSIGN  TO DHIST
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS FS-DHIST.
008000     SELECT NEGCONF    ASSIGN  TO NEGCONF
008100            ORGANIZATION      IS LINE SEQUENTIAL
008200            FILE STATUS       IS FS-NEGCONF.
008300     SELECT PROPOSALS  ASSIGN  TO PROPOSALS
008400            ORGANIZATION      IS LINE SEQUENTIAL
008500            FILE STATUS       IS FS-PROPOSALS.
008600     SELECT ORDERS     ASSIGN  TO ORDERS
008700            ORGANIZATION      IS LINE SEQUENTIAL
008800            FILE STATUS       IS FS-ORDERS.
008900******************************************************************
009000*              A R C H I V O S   D E   S A L I D A
009100******************************************************************
009200     SELECT ROUNDLOG   ASSIGN  TO ROUNDLOG
009300            ORGANIZATION      IS LINE SEQUENTIAL
009400            FILE STATUS       IS FS-ROUNDLOG.
009500     SELECT DECISLOG   ASSIGN  TO DECISLOG
009600            ORGANIZATION      IS LINE SEQUENTIAL
009700            FILE STATUS       IS FS-DECISLOG.
009800     SELECT SUMMARY    ASSIGN  TO SUMMARY
009900            ORGANIZATION      IS LINE SEQUENTIAL
010000            FILE STATUS       IS FS-SUMMARY.
010100 DATA DIVISION.
010200 FILE SECTION.
010300******************************************************************
010400*               D E F I N I C I O N   D E   A R C H I V O S
010500******************************************************************
010600*   PARAMETROS ECONOMICOS (UN REGISTRO)
010700 FD  ECONPARM.
010800     COPY CTECOPR.
010900*   HISTORICO DE DEMANDA (UN VALOR POR LINEA)
011000 FD  DHIST.
011100     COPY CTDHIST.
011200*   CONFIGURACION DE NEGOCIACION (UN REGISTRO)
011300 FD  NEGCONF.
011400     COPY CTNEGCF.
011500*   PROPUESTAS DE CONTRATO A NEGOCIAR
011600 FD  PROPOSALS.
011700     COPY CTPROPL.
011800*   PEDIDOS DE RONDA
011900 FD  ORDERS.
012000     COPY CTORDIN.
012100*   DETALLE DE RONDA JUGADA
012200 FD  ROUNDLOG.
012300     COPY CTRNDSM.
012400*   DECISIONES SOBRE PROPUESTAS
012500 FD  DECISLOG.
012600     COPY CTDECIS.
012700*   RESUMEN DE FIN DE JUEGO
012800 FD  SUMMARY.
012900     COPY CTGAMSM.
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*               C A M P O S   D E   T R A B A J O
013300******************************************************************
013400 01  WKS-CAMPOS-DE-TRABAJO.
013500     05  WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE 'CTGAME1'.
013600     05  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZEROES.
013700     05  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
013800         10  WKS-FC-ANIO            PIC 9(04).
013900         10  WKS-FC-MES             PIC 9(02).
014000         10  WKS-FC-DIA             PIC 9(02).
014100     05  SW-MODO-PRUEBA             PIC X(01) VALUE 'N'.
014200         88  MODO-PRUEBA-ACTIVO              VALUE 'S'.
014300     05  FILLER                     PIC X(10).
014400******************************************************************
014500*          R E C U R S O S   D E   E S T A D O   D E   I-O
014600******************************************************************
014700 01  WKS-FS-STATUS.
014800     05  FS-ECONPARM                PIC X(02) VALUE '00'.
014900         88  FS-ECONPARM-OK                   VALUE '00'.
015000         88  FS-ECONPARM-NOEXISTE             VALUE '35'.
015100     05  FS-DHIST                   PIC X(02) VALUE '00'.
015200         88  FS-DHIST-OK                      VALUE '00'.
015300         88  FS-DHIST-EOF                     VALUE '10'.
015400         88  FS-DHIST-NOEXISTE                VALUE '35'.
015500     05  FS-NEGCONF                 PIC X(02) VALUE '00'.
015600         88  FS-NEGCONF-OK                     VALUE '00'.
015700         88  FS-NEGCONF-NOEXISTE               VALUE '35'.
015800     05  FS-PROPOSALS               PIC X(02) VALUE '00'.
015900         88  FS-PROPOSALS-OK                   VALUE '00'.
016000         88  FS-PROPOSALS-EOF                  VALUE '10'.
016100     05  FS-ORDERS                  PIC X(02) VALUE '00'.
016200         88  FS-ORDERS-OK                      VALUE '00'.
016300         88  FS-ORDERS-EOF                     VALUE '10'.
016400     05  FS-ROUNDLOG                PIC X(02) VALUE '00'.
016500     05  FS-DECISLOG                PIC X(02) VALUE '00'.
016600     05  FS-SUMMARY                 PIC X(02) VALUE '00'.
016700     05  FILLER                     PIC X(10).
016800******************************************************************
016900*                   C O N T A D O R E S
017000******************************************************************
017100 01  WKS-CONTADORES.
017200     05  WKS-I                      PIC S9(4) COMP VALUE 0.
017300     05  WKS-J                      PIC S9(4) COMP VALUE 0.
017400     05  WKS-PROPUESTAS-LEIDAS      PIC S9(7) COMP VALUE 0.
017500     05  WKS-PEDIDOS-LEIDOS         PIC S9(7) COMP VALUE 0.
017600     05  WKS-RONDAS-ESCRITAS        PIC S9(7) COMP VALUE 0.
017700     05  WKS-DECISIONES-ESCRITAS    PIC S9(7) COMP VALUE 0.
017800     05  FILLER                     PIC X(10).
017900 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
018000 01  WKS-UTILIDAD-EDIT
018100                 PIC -QQQ,QQQ,QQQ,QQ9.99 VALUE ZEROES.
018200******************************************************************
018300*     P A R A M E T R O S   E C O N O M I C O S   (T R A B A J O)
018400******************************************************************
018500 01  WKS-ECONPARM-TRABAJO.
018600     05  WKS-EP-PRECIO-RETAIL       PIC S9(5)V99 VALUE +25.00.
018700     05  WKS-EP-SALVAMENTO-COMPR    PIC S9(5)V99 VALUE +2.00.
018800     05  WKS-EP-SALVAMENTO-PROV     PIC S9(5)V99 VALUE +3.00.
018900     05  WKS-EP-COSTO-PROV          PIC S9(5)V99 VALUE +10.00.
019000     05  WKS-EP-ENVIO-DEVOL-COMPR   PIC S9(5)V99 VALUE +0.50.
019100     05  WKS-EP-MANEJO-DEVOL-PROV   PIC S9(5)V99 VALUE +0.50.
019200     05  FILLER                     PIC X(10).
019300******************************************************************
019400*     C O N F I G U R A C I O N   D E   N E G O C I A C I O N
019500******************************************************************
019600 01  WKS-NEGCONF-TRABAJO.
019700     05  WKS-NC-BUYBACK-HABIL       PIC X(01) VALUE 'S'.
019800         88  TRAB-BUYBACK-HABIL               VALUE 'S'.
019900     05  WKS-NC-REVSHARE-HABIL      PIC X(01) VALUE 'S'.
020000         88  TRAB-REVSHARE-HABIL              VALUE 'S'.
020100     05  WKS-NC-HYBRID-HABIL        PIC X(01) VALUE 'S'.
020200         88  TRAB-HYBRID-HABIL                VALUE 'S'.
020300     05  WKS-NC-DURACION-MINIMA     PIC 9(03) VALUE 1.
020400     05  WKS-NC-DURACION-MAXIMA     PIC 9(03) VALUE 10.
020500     05  WKS-NC-TIPO-TOPE-PERMIT    PIC X(08) VALUE 'FRACTION'.
020600         88  TRAB-TOPE-FRACTION               VALUE 'FRACTION'.
020700         88  TRAB-TOPE-UNIT                   VALUE 'UNIT'.
020800         88  TRAB-TOPE-BOTH                   VALUE 'BOTH'.
020900     05  WKS-NC-VALOR-TOPE-MIN      PIC S9(7)V9999 VALUE 0.
021000     05  WKS-NC-VALOR-TOPE-MAX      PIC S9(7)V9999 VALUE +0.5000.
021100     05  WKS-NC-PART-INGR-MIN       PIC S9V9999 VALUE 0.
021200     05  WKS-NC-PART-INGR-MAX       PIC S9V9999 VALUE +1.0000.
021300     05  FILLER                     PIC X(10).
021400******************************************************************
021500*     H I S T O R I C O   D E   D E M A N D A  (T A B L A)
021600******************************************************************
021700 01  WKS-HISTORICO-DEMANDA.
021800     05  WKS-HIST-TOTAL-OBS         PIC S9(7) COMP VALUE 0.
021900     05  WKS-HIST-TABLA             PIC 9(07)
022000                                     OCCURS 500 TIMES.
022100******************************************************************
022200*     E S T A D I S T I C A   D E L   H I S T O R I C O
022300******************************************************************
022400 01  WKS-ESTAD-HISTORICO.
022500     05  WKS-HIST-CONTADOR          PIC 9(05) VALUE 0.
022600     05  WKS-HIST-MINIMO            PIC 9(07) VALUE 0.
022700     05  WKS-HIST-MAXIMO            PIC 9(07) VALUE 0.
022800     05  WKS-HIST-PROMEDIO          PIC 9(07)V99 VALUE 0.
022900     05  WKS-HIST-DESV-ESTANDAR     PIC 9(07)V99 VALUE 0.
023000     05  WKS-HIST-MUESTRA-10        PIC 9(07) VALUE 0
023100                                     OCCURS 10 TIMES.
023200     05  WKS-HIST-SUMA              PIC S9(11) COMP VALUE 0.
023300     05  WKS-HIST-SUMA-DESVCUAD     PIC S9(15)V9999 COMP
023400                                     VALUE 0.
023500     05  FILLER                     PIC X(10).
023600******************************************************************
023700*     R A I Z   C U A D R A D A  (N E W T O N - R A P H S O N)
023800******************************************************************
023900 01  WKS-RAIZ-CUADRADA.
024000     05  WKS-RAIZ-ENTRADA           PIC S9(9)V9999 VALUE 0.
024100     05  WKS-RAIZ-APROX             PIC S9(9)V9999 VALUE 0.
024200     05  WKS-RAIZ-RESULTADO         PIC S9(9)V9999 VALUE 0.
024300     05  FILLER                     PIC X(10).
024400******************************************************************
024500*     E S T A D O   D E L   J U E G O
024600******************************************************************
024700 01  WKS-ESTADO-JUEGO.
024800     05  WKS-NUMERO-RONDA           PIC 9(03) VALUE 1.
024900     05  WKS-TOTAL-RONDAS           PIC 9(03) VALUE 10.
025000     05  WKS-FIN-ANTICIPADO         PIC X(01) VALUE 'N'.
025100         88  FIN-ANTICIPADO-COND              VALUE 'S'.
025200     05  WKS-METODO-DEMANDA         PIC X(10) VALUE 'BOOTSTRAP'.
025300         88  METODO-BOOTSTRAP                 VALUE 'BOOTSTRAP'.
025400         88  METODO-NORMAL                     VALUE 'NORMAL'.
025500     05  WKS-UTIL-ACUM-COMPRADOR    PIC S9(11)V99 VALUE 0.
025600     05  WKS-UTIL-ACUM-PROVEEDOR    PIC S9(11)V99 VALUE 0.
025700     05  WKS-TOTAL-DEMANDA-J        PIC 9(09) VALUE 0.
025800     05  WKS-TOTAL-VENTAS-J         PIC 9(09) VALUE 0.
025900     05  WKS-TOTAL-DEVOL-J          PIC 9(09) VALUE 0.
026000     05  WKS-TOTAL-SOBRANTE-J       PIC 9(09) VALUE 0.
026100     05  WKS-RONDAS-JUGADAS         PIC 9(03) VALUE 0.
026200     05  WKS-SW-JUEGO-TERMINADO     PIC X(01) VALUE 'N'.
026300         88  JUEGO-TERMINADO                  VALUE 'S'.
026400     05  WKS-CONTRATO-ACTIVO.
026500         10  WKS-CT-PRECIO-MAYOREO  PIC S9(5)V99 VALUE 0.
026600         10  WKS-CT-PRECIO-RECOMPRA PIC S9(5)V99 VALUE 0.
026700         10  WKS-CT-TIPO-TOPE       PIC X(08) VALUE SPACES.
026800             88  CT-TOPE-FRACTION            VALUE 'FRACTION'.
026900             88  CT-TOPE-UNIT                VALUE 'UNIT'.
027000         10  WKS-CT-VALOR-TOPE      PIC S9(7)V9999 VALUE 0.
027100         10  WKS-CT-DURACION        PIC 9(03) VALUE 0.
027200         10  WKS-CT-RONDAS-REST     PIC 9(03) VALUE 0.
027300             88  CONTRATO-ACTIVO             VALUE 1 THRU 999.
027400         10  WKS-CT-TIPO-CONTRATO   PIC X(15) VALUE SPACES.
027500             88  CT-ES-BUYBACK               VALUE 'BUYBACK'.
027600             88  CT-ES-REVSHARE              VALUE
027700                                           'REVENUE-SHARING'.
027800             88  CT-ES-HYBRID                VALUE 'HYBRID'.
027900         10  WKS-CT-PART-INGRESOS   PIC S9V9999 VALUE 0.
028000     05  FILLER                     PIC X(20).
028100******************************************************************
028200*     C A L C U L O   D E   R O N D A  (T R A B A J O)
028300******************************************************************
028400 01  WKS-RONDA-CALC.
028500     05  WKS-RC-CANTIDAD-PEDIDO     PIC 9(07) VALUE 0.
028600     05  WKS-RC-DEMANDA-REALIZADA   PIC 9(07) VALUE 0.
028700     05  WKS-RC-VENTAS              PIC 9(07) VALUE 0.
028800     05  WKS-RC-NO-VENDIDO          PIC 9(07) VALUE 0.
028900     05  WKS-RC-TOPE-MAXIMO         PIC 9(07) VALUE 0.
029000     05  WKS-RC-DEVOLUCIONES        PIC 9(07) VALUE 0.
029100     05  WKS-RC-SOBRANTES           PIC 9(07) VALUE 0.
029200     05  WKS-RC-TOPE-CALC           PIC S9(11)V9999 COMP
029300                                     VALUE 0.
029400     05  WKS-RC-INGRESO-RETAIL      PIC S9(9)V99 VALUE 0.
029500     05  WKS-RC-SALVAMENTO-COMPR    PIC S9(9)V99 VALUE 0.
029600     05  WKS-RC-REEMBOLSO-RECOMPRA  PIC S9(9)V99 VALUE 0.
029700     05  WKS-RC-COSTO-MAYOREO-COMPR PIC S9(9)V99 VALUE 0.
029800     05  WKS-RC-COSTO-ENVIO-DEVOL   PIC S9(9)V99 VALUE 0.
029900     05  WKS-RC-PAGO-PART-INGR      PIC S9(9)V99 VALUE 0.
030000     05  WKS-RC-INGRESO-COMPRADOR   PIC S9(9)V99 VALUE 0.
030100     05  WKS-RC-COSTO-COMPRADOR     PIC S9(9)V99 VALUE 0.
030200     05  WKS-RC-UTILIDAD-COMPRADOR  PIC S9(9)V99 VALUE 0.
030300     05  WKS-RC-INGRESO-MAYOR-PROV  PIC S9(9)V99 VALUE 0.
030400     05  WKS-RC-SALVAMENTO-PROV     PIC S9(9)V99 VALUE 0.
030500     05  WKS-RC-INGRESO-PART-PROV   PIC S9(9)V99 VALUE 0.
030600     05  WKS-RC-COSTO-PRODUCCION    PIC S9(9)V99 VALUE 0.
030700     05  WKS-RC-COSTO-RECOMPRA-PROV PIC S9(9)V99 VALUE 0.
030800     05  WKS-RC-COSTO-MANEJO-DEVOL  PIC S9(9)V99 VALUE 0.
030900     05  WKS-RC-INGRESO-PROVEEDOR   PIC S9(9)V99 VALUE 0.
031000     05  WKS-RC-COSTO-PROVEEDOR     PIC S9(9)V99 VALUE 0.
031100     05  WKS-RC-UTILIDAD-PROVEEDOR  PIC S9(9)V99 VALUE 0.
031200     05  FILLER                     PIC X(20).
031300******************************************************************
031400*     R E C H A Z O   D E   P E D I D O  (T R A B A J O)
031500******************************************************************
031600 01  WKS-RECHAZO-PEDIDO.
031700     05  WKS-RP-CODIGO              PIC X(04) VALUE SPACES.
031800     05  WKS-RP-TEXTO               PIC X(60) VALUE SPACES.
031900******************************************************************
032000*     V A L I D A C I O N   D E   P R O P U E S T A
032100******************************************************************
032200 01  WKS-VALIDACION.
032300     05  WKS-VAL-RECHAZADA          PIC X(01) VALUE 'N'.
032400         88  VAL-FUE-RECHAZADA                VALUE 'S'.
032500     05  WKS-VAL-CODIGO-RAZON       PIC X(04) VALUE SPACES.
032600     05  WKS-VAL-RAZON-TEXTO        PIC X(60) VALUE SPACES.
032700     05  FILLER                     PIC X(10).
032800******************************************************************
032900*     E V A L U A C I O N   D E T E R M I N I S T I C A
033000******************************************************************
033100 01  WKS-EVALUACION.
033200     05  WKS-EV-MINIMO-MAYOREO      PIC S9(5)V99 VALUE 0.
033300     05  WKS-EV-ACEPTABLE-MAYOREO   PIC S9(5)V99 VALUE 0.
033400     05  WKS-EV-MAXIMO-RECOMPRA     PIC S9(5)V99 VALUE 0.
033500     05  FILLER                     PIC X(10).
033600******************************************************************
033700*     C O N T R A O F E R T A  (T R A B A J O)
033800******************************************************************
033900 01  WKS-CONTRAOFERTA.
034000     05  WKS-CO-PRECIO-MAYOREO      PIC S9(5)V99 VALUE 0.
034100     05  WKS-CO-PRECIO-RECOMPRA     PIC S9(5)V99 VALUE 0.
034200     05  WKS-CO-TIPO-TOPE           PIC X(08) VALUE SPACES.
034300     05  WKS-CO-VALOR-TOPE          PIC S9(7)V9999 VALUE 0.
034400     05  WKS-CO-DURACION            PIC 9(03) VALUE 0.
034500     05  WKS-CO-PART-INGRESOS       PIC S9V9999 VALUE 0.
034600     05  WKS-CO-CAMBIO-MAYOREO      PIC X(01) VALUE 'N'.
034700         88  CO-CAMBIO-MAYOREO-SI             VALUE 'S'.
034800     05  WKS-CO-CAMBIO-RECOMPRA     PIC X(01) VALUE 'N'.
034900         88  CO-CAMBIO-RECOMPRA-SI            VALUE 'S'.
035000     05  WKS-CO-CAMBIO-PART-INGR    PIC X(01) VALUE 'N'.
035100         88  CO-CAMBIO-PART-INGR-SI           VALUE 'S'.
035200     05  WKS-CO-CAMBIO-TOPE         PIC X(01) VALUE 'N'.
035300         88  CO-CAMBIO-TOPE-SI                VALUE 'S'.
035400     05  WKS-CO-MENSAJE             PIC X(80) VALUE SPACES.
035500     05  FILLER                     PIC X(10).
035600******************************************************************
035700*     D E S G L O S E   D E   V A L O R E S   F R A C C I O N
035800*     (USADO PARA REDACTAR EL MENSAJE DE CONTRAOFERTA)
035900******************************************************************
036000 01  WKS-VALOR-TOPE-TRABAJO         PIC S9(7)V9999 VALUE 0.
036100 01  WKS-VALOR-TOPE-DESGLOSE REDEFINES WKS-VALOR-TOPE-TRABAJO.
036200     05  WKS-VT-ENTERO              PIC S9(7).
036300     05  WKS-VT-DECIMAL             PIC 9(4).
036400 01  WKS-PART-INGR-TRABAJO          PIC S9V9999 VALUE 0.
036500 01  WKS-PART-INGR-DESGLOSE REDEFINES WKS-PART-INGR-TRABAJO.
036600     05  WKS-PI-ENTERO               PIC S9.
036700     05  WKS-PI-DECIMAL              PIC 9(4).
036800 01  WKS-VALOR-TOPE-EDIT             PIC Z9.9999.
036900 01  WKS-UNIDADES-TOPE-EDIT          PIC ZZZZZZ9.
037000******************************************************************
037100*     M O T O R   D E   D E M A N D A  (T R A B A J O)
037200******************************************************************
037300 01  WKS-DEMANDA-TRABAJO.
037400     05  WKS-DM-VALOR               PIC S9(9)V9999 VALUE 0.
037500     05  WKS-DM-RESULTADO           PIC 9(07) VALUE 0.
037600******************************************************************
037700*     L I T E R A L E S   Y   B A N D E R A S
037800******************************************************************
037900 01  WKS-GUIONES                    PIC X(66) VALUE ALL '='.
038000 01  WKS-FIN-ARCHIVOS.
038100     05  WKS-FIN-PROPOSALS          PIC 9(01) VALUE 0.
038200         88  FIN-PROPOSALS                    VALUE 1.
038300     05  WKS-FIN-ORDERS             PIC 9(01) VALUE 0.
038400         88  FIN-ORDERS                        VALUE 1.
038500     05  WKS-DHIST-ABIERTO          PIC X(01) VALUE 'N'.
038600         88  DHIST-ABIERTO                     VALUE 'S'.
038700 PROCEDURE DIVISION.
038800******************************************************************
038900*               S E C C I O N    P R I N C I P A L
039000******************************************************************
039100 000-MAIN SECTION.
039200     PERFORM APERTURA-ARCHIVOS
039300     IF RETURN-CODE NOT = 0
039400        DISPLAY 'CTGAME1: ABORTA POR ERROR DE APERTURA'
039500        PERFORM CIERRA-ARCHIVOS
039600        STOP RUN
039700     END-IF
039800     PERFORM CARGA-ECONPARM
039900     PERFORM CARGA-DHIST
040000     PERFORM CARGA-NEGCONF
040100     PERFORM CALCULA-ESTAD-HISTORICO
040200     PERFORM PROCESA-PROPUESTAS  UNTIL FIN-PROPOSALS
040300     PERFORM PROCESA-PEDIDOS     UNTIL FIN-ORDERS
040400     PERFORM CALCULA-RESUMEN-JUEGO
040500     PERFORM ESCRIBE-SUMMARY
040600*--> TKT-61204 (10/08/2026 PEDR): SE REGRABAN LOS TRES ARCHIVOS
040700*--> DE CONFIGURACION PARA QUE LOS CAMBIOS TOMEN EFECTO EN LA
040800*--> SIGUIENTE CORRIDA (NEGCONF/ECONPARM COMO REGISTRO UNICO,
040900*--> DHIST CON EL HISTORICO YA AMPLIADO POR ESTA CORRIDA)
041000     PERFORM GRABA-ECONPARM
041100     PERFORM GRABA-NEGCONF
041200     PERFORM GRABA-DHIST
041300     PERFORM CIERRA-ARCHIVOS
041400     STOP RUN.
041500 000-MAIN-E. EXIT.
041600******************************************************************
041700*     A P E R T U R A   D E   A R C H I V O S
041800******************************************************************
041900 APERTURA-ARCHIVOS SECTION.
042000     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
042100     OPEN INPUT  DHIST ORDERS PROPOSALS
042200          OUTPUT ROUNDLOG DECISLOG SUMMARY
042300     IF FS-DHIST-OK
042400        MOVE 'S' TO WKS-DHIST-ABIERTO
042500     ELSE
042600        MOVE 'N' TO WKS-DHIST-ABIERTO
042700        DISPLAY 'CTGAME1: DHIST NO EXISTE, HISTORICO VACIO'
042800     END-IF
042900     IF NOT FS-ORDERS-OK
043000        DISPLAY 'CTGAME1: ERROR AL ABRIR ORDERS, STATUS '
043100                FS-ORDERS
043200        MOVE  91   TO RETURN-CODE
043300     END-IF
043400     IF NOT FS-PROPOSALS-OK
043500        DISPLAY 'CTGAME1: ERROR AL ABRIR PROPOSALS, STATUS '
043600                FS-PROPOSALS
043700        MOVE  91   TO RETURN-CODE
043800     END-IF.
043900 APERTURA-ARCHIVOS-E. EXIT.
044000******************************************************************
044100*     C A R G A   D E   C O N F I G U R A C I O N
044200******************************************************************
044300 CARGA-ECONPARM SECTION.
044400*--> SI NO EXISTE EL ARCHIVO SE USAN LOS VALORES POR DEFECTO
044500*--> YA PRECARGADOS EN WKS-ECONPARM-TRABAJO (TKT-02018)
044600     OPEN INPUT ECONPARM
044700     IF FS-ECONPARM-OK
044800        READ ECONPARM
044900          NOT AT END
045000             MOVE EP-PRECIO-RETAIL        TO
045100                  WKS-EP-PRECIO-RETAIL
045200             MOVE EP-SALVAMENTO-COMPRADOR TO
045300                  WKS-EP-SALVAMENTO-COMPR
045400             MOVE EP-SALVAMENTO-PROVEEDOR TO
045500                  WKS-EP-SALVAMENTO-PROV
045600             MOVE EP-COSTO-PROVEEDOR      TO
045700                  WKS-EP-COSTO-PROV
045800             MOVE EP-ENVIO-DEVOL-COMPRADOR TO
045900                  WKS-EP-ENVIO-DEVOL-COMPR
046000             MOVE EP-MANEJO-DEVOL-PROVEEDOR TO
046100                  WKS-EP-MANEJO-DEVOL-PROV
046200        END-READ
046300        CLOSE ECONPARM
046400     END-IF.
046500 CARGA-ECONPARM-E. EXIT.
046600
046700 CARGA-NEGCONF SECTION.
046800*--> SI NO EXISTE EL ARCHIVO SE USAN LOS VALORES POR DEFECTO
046900*--> YA PRECARGADOS EN WKS-NEGCONF-TRABAJO (TKT-02018)
047000     OPEN INPUT NEGCONF
047100     IF FS-NEGCONF-OK
047200        READ NEGCONF
047300          NOT AT END
047400             MOVE NC-DISP-BUYBACK      TO WKS-NC-BUYBACK-HABIL
047500             MOVE NC-DISP-REVSHARE     TO WKS-NC-REVSHARE-HABIL
047600             MOVE NC-DISP-HYBRID       TO WKS-NC-HYBRID-HABIL
047700             MOVE NC-DURACION-MINIMA   TO WKS-NC-DURACION-MINIMA
047800             MOVE NC-DURACION-MAXIMA   TO WKS-NC-DURACION-MAXIMA
047900             MOVE NC-TIPO-TOPE-PERMITIDO TO
048000                  WKS-NC-TIPO-TOPE-PERMIT
048100             MOVE NC-VALOR-TOPE-MINIMO TO WKS-NC-VALOR-TOPE-MIN
048200             MOVE NC-VALOR-TOPE-MAXIMO TO WKS-NC-VALOR-TOPE-MAX
048300             MOVE NC-PART-INGRESOS-MINIMA TO
048400                  WKS-NC-PART-INGR-MIN
048500             MOVE NC-PART-INGRESOS-MAXIMA TO
048600                  WKS-NC-PART-INGR-MAX
048700        END-READ
048800        CLOSE NEGCONF
048900     END-IF.
049000 CARGA-NEGCONF-E. EXIT.
049100
049200 CARGA-DHIST SECTION.
049300     MOVE 0 TO WKS-HIST-TOTAL-OBS
049400     IF FS-DHIST-OK
049500        PERFORM LEE-DHIST
049600        PERFORM AGREGA-AL-HISTORICO
049700                UNTIL FS-DHIST-EOF
049800     END-IF.
049900 CARGA-DHIST-E. EXIT.
050000
050100 LEE-DHIST SECTION.
050200     READ DHIST
050300       AT END
050400          MOVE '10' TO FS-DHIST
050500     END-READ.
050600 LEE-DHIST-E. EXIT.
050700
050800 AGREGA-AL-HISTORICO SECTION.
050900     IF WKS-HIST-TOTAL-OBS < 500
051000        ADD 1 TO WKS-HIST-TOTAL-OBS
051100        MOVE DH-VALOR-DEMANDA
051200          TO WKS-HIST-TABLA (WKS-HIST-TOTAL-OBS)
051300     ELSE
051400        DISPLAY 'CTGAME1: HISTORICO LLENO (500), SE IGNORA '
051500                'OBSERVACION ADICIONAL'
051600     END-IF
051700     PERFORM LEE-DHIST.
051800 AGREGA-AL-HISTORICO-E. EXIT.
051900******************************************************************
052000*     E S T A D I S T I C A   D E L   H I S T O R I C O
052100*     (MEDIA, MINIMO, MAXIMO Y DESVIACION ESTANDAR MUESTRAL)
052200******************************************************************
052300 CALCULA-ESTAD-HISTORICO SECTION.
052400     MOVE WKS-HIST-TOTAL-OBS   TO WKS-HIST-CONTADOR
052500     MOVE 0                    TO WKS-HIST-MINIMO
052600     MOVE 0                    TO WKS-HIST-MAXIMO
052700     MOVE 0                    TO WKS-HIST-PROMEDIO
052800     MOVE 0                    TO WKS-HIST-DESV-ESTANDAR
052900     MOVE 0                    TO WKS-HIST-SUMA
053000     IF WKS-HIST-TOTAL-OBS > 0
053100        MOVE WKS-HIST-TABLA (1) TO WKS-HIST-MINIMO
053200        MOVE WKS-HIST-TABLA (1) TO WKS-HIST-MAXIMO
053300        PERFORM ACUMULA-SUMA-MINMAX-HIST
053400                VARYING WKS-I FROM 1 BY 1
053500                UNTIL WKS-I > WKS-HIST-TOTAL-OBS
053600        COMPUTE WKS-HIST-PROMEDIO ROUNDED =
053700                WKS-HIST-SUMA / WKS-HIST-TOTAL-OBS
053800        IF WKS-HIST-TOTAL-OBS > 1
053900           MOVE 0 TO WKS-HIST-SUMA-DESVCUAD
054000           PERFORM ACUMULA-SUMA-DESVCUAD
054100                   VARYING WKS-I FROM 1 BY 1
054200                   UNTIL WKS-I > WKS-HIST-TOTAL-OBS
054300           COMPUTE WKS-RAIZ-ENTRADA =
054400                   WKS-HIST-SUMA-DESVCUAD /
054500                   (WKS-HIST-TOTAL-OBS - 1)
054600           PERFORM CALCULA-RAIZ-CUADRADA
054700           COMPUTE WKS-HIST-DESV-ESTANDAR ROUNDED =
054800                   WKS-RAIZ-RESULTADO
054900        END-IF
055000     END-IF
055100*    10/08/2026 PEDR TKT-61230 LA MUESTRA SE LLENA SIEMPRE, AUN
055200*    SIN OBSERVACIONES (QUEDA EN CEROS), PARA NO DEJAR BASURA DE
055300*    UNA CORRIDA ANTERIOR EN WKS-HIST-MUESTRA-10.
055400     PERFORM CARGA-MUESTRA-10
055500             VARYING WKS-I FROM 1 BY 1
055600             UNTIL WKS-I > 10.
055700 CALCULA-ESTAD-HISTORICO-E. EXIT.
055800*    10/08/2026 PEDR TKT-61230 MUESTRA DE LAS PRIMERAS 10
055900*    OBSERVACIONES DEL HISTORICO, PEDIDA JUNTO CON EL RESTO DE LA
056000*    ESTADISTICA; SE RELLENA CON CEROS DE WKS-I EN ADELANTE CUANDO
056100*    WKS-HIST-TOTAL-OBS ES MENOR A 10.
056200 CARGA-MUESTRA-10 SECTION.
056300     IF WKS-I <= WKS-HIST-TOTAL-OBS
056400        MOVE WKS-HIST-TABLA (WKS-I) TO WKS-HIST-MUESTRA-10 (WKS-I)
056500     ELSE
056600        MOVE 0 TO WKS-HIST-MUESTRA-10 (WKS-I)
056700     END-IF.
056800 CARGA-MUESTRA-10-E. EXIT.
056900
057000 ACUMULA-SUMA-MINMAX-HIST SECTION.
057100     ADD  WKS-HIST-TABLA (WKS-I) TO WKS-HIST-SUMA
057200     IF WKS-HIST-TABLA (WKS-I) < WKS-HIST-MINIMO
057300        MOVE WKS-HIST-TABLA (WKS-I) TO WKS-HIST-MINIMO
057400     END-IF
057500     IF WKS-HIST-TABLA (WKS-I) > WKS-HIST-MAXIMO
057600        MOVE WKS-HIST-TABLA (WKS-I) TO WKS-HIST-MAXIMO
057700     END-IF.
057800 ACUMULA-SUMA-MINMAX-HIST-E. EXIT.
057900
058000 ACUMULA-SUMA-DESVCUAD SECTION.
058100     COMPUTE WKS-HIST-SUMA-DESVCUAD =
058200             WKS-HIST-SUMA-DESVCUAD +
058300             ((WKS-HIST-TABLA (WKS-I) - WKS-HIST-PROMEDIO) *
058400              (WKS-HIST-TABLA (WKS-I) - WKS-HIST-PROMEDIO)).
058500 ACUMULA-SUMA-DESVCUAD-E. EXIT.
058600******************************************************************
058700*     R A I Z   C U A D R A D A   P O R   N E W T O N - R A P H S O N
058800*     (EL COMPILADOR DE LA CASA NO OFRECE FUNCIONES DE LIBRERIA)
058900******************************************************************
059000 CALCULA-RAIZ-CUADRADA SECTION.
059100     IF WKS-RAIZ-ENTRADA <= 0
059200        MOVE 0 TO WKS-RAIZ-RESULTADO
059300     ELSE
059400        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
059500        PERFORM ITERA-NEWTON 25 TIMES
059600        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
059700     END-IF.
059800 CALCULA-RAIZ-CUADRADA-E. EXIT.
059900
060000 ITERA-NEWTON SECTION.
060100     COMPUTE WKS-RAIZ-APROX ROUNDED =
060200        (WKS-RAIZ-APROX + (WKS-RAIZ-ENTRADA /
060300         WKS-RAIZ-APROX)) / 2.
060400 ITERA-NEWTON-E. EXIT.
060500******************************************************************
060600*     N E G O C I A C I O N   D E   P R O P U E S T A S
060700******************************************************************
060800 PROCESA-PROPUESTAS SECTION.
060900     PERFORM LEE-PROPOSALS
061000     IF NOT FIN-PROPOSALS
061100        ADD 1 TO WKS-PROPUESTAS-LEIDAS
061200        MOVE 'N' TO WKS-VAL-RECHAZADA
061300        MOVE SPACES TO WKS-VAL-CODIGO-RAZON WKS-VAL-RAZON-TEXTO
061400        PERFORM VERIFICA-FIN-JUEGO
061500        IF JUEGO-TERMINADO
061600           MOVE 'S'    TO WKS-VAL-RECHAZADA
061700           MOVE 'JFIN' TO WKS-VAL-CODIGO-RAZON
061800           MOVE 'EL JUEGO YA TERMINO'
061900                        TO WKS-VAL-RAZON-TEXTO
062000        ELSE
062100           IF CONTRATO-ACTIVO
062200              MOVE 'S'    TO WKS-VAL-RECHAZADA
062300              MOVE 'CACT' TO WKS-VAL-CODIGO-RAZON
062400              MOVE 'YA HAY UN CONTRATO ACTIVO'
062500                           TO WKS-VAL-RAZON-TEXTO
062600           ELSE
062700              PERFORM VALIDA-PROPUESTA
062800           END-IF
062900        END-IF
063000        IF VAL-FUE-RECHAZADA
063100           PERFORM ESCRIBE-DECISLOG-RECHAZO
063200        ELSE
063300           PERFORM EVALUA-PROPUESTA
063400        END-IF
063500     END-IF.
063600 PROCESA-PROPUESTAS-E. EXIT.
063700
063800 LEE-PROPOSALS SECTION.
063900     READ PROPOSALS
064000       AT END
064100          MOVE 1 TO WKS-FIN-PROPOSALS
064200     END-READ.
064300 LEE-PROPOSALS-E. EXIT.
064400******************************************************************
064500*     V A L I D A D O R   D E   P R O P U E S T A
064600******************************************************************
064700 VALIDA-PROPUESTA SECTION.
064800     PERFORM VALIDA-TIPO-CONTRATO
064900     IF NOT VAL-FUE-RECHAZADA
065000        PERFORM VALIDA-DURACION
065100     END-IF
065200     IF NOT VAL-FUE-RECHAZADA
065300        PERFORM VALIDA-TIPO-TOPE
065400     END-IF
065500     IF NOT VAL-FUE-RECHAZADA
065600        PERFORM VALIDA-VALOR-TOPE
065700     END-IF
065800     IF NOT VAL-FUE-RECHAZADA
065900        PERFORM VALIDA-PART-INGRESOS
066000     END-IF
066100     IF NOT VAL-FUE-RECHAZADA
066200        PERFORM VALIDA-ESTRUCTURAL
066300     END-IF.
066400 VALIDA-PROPUESTA-E. EXIT.
066500
066600 VALIDA-TIPO-CONTRATO SECTION.
066700*--> TKT-61204 (10/08/2026 PEDR): EL GUARDA ANTERIOR SOLO
066800*--> ATRAPABA BASURA NO ALFABETICA EN EL CAMPO Y DEJABA PASAR
066900*--> SIN RECHAZO CUALQUIER TIPO ALFABETICO NO RECONOCIDO (P.EJ.
067000*--> "LEASE"), PORQUE LAS TRES CONDICIONES PR-ES-BUYBACK/
067100*--> PR-ES-REVSHARE/PR-ES-HYBRID QUEDABAN FALSAS Y EL OR NO SE
067200*--> CUMPLIA.  SE REESCRIBE COMO UNA SOLA PRUEBA QUE RECHAZA
067300*--> TODO TIPO QUE NO SEA UNO DE LOS TRES CONOCIDOS Y HABILITADOS.
067400     IF (PR-ES-BUYBACK  AND NOT TRAB-BUYBACK-HABIL)  OR
067500        (PR-ES-REVSHARE AND NOT TRAB-REVSHARE-HABIL) OR
067600        (PR-ES-HYBRID   AND NOT TRAB-HYBRID-HABIL)   OR
067700        (NOT PR-ES-BUYBACK  AND
067800         NOT PR-ES-REVSHARE AND
067900         NOT PR-ES-HYBRID)
068000        MOVE 'S'    TO WKS-VAL-RECHAZADA
068100        MOVE 'TIPO' TO WKS-VAL-CODIGO-RAZON
068200        MOVE 'TIPO DE CONTRATO NO DISPONIBLE'
068300                     TO WKS-VAL-RAZON-TEXTO
068400     END-IF.
068500 VALIDA-TIPO-CONTRATO-E. EXIT.
068600
068700 VALIDA-DURACION SECTION.
068800     IF PR-DURACION < WKS-NC-DURACION-MINIMA OR
068900        PR-DURACION > WKS-NC-DURACION-MAXIMA
069000        MOVE 'S'    TO WKS-VAL-RECHAZADA
069100        MOVE 'DURA' TO WKS-VAL-CODIGO-RAZON
069200        MOVE 'DURACION FUERA DE RANGO PERMITIDO'
069300                     TO WKS-VAL-RAZON-TEXTO
069400     END-IF.
069500 VALIDA-DURACION-E. EXIT.
069600
069700 VALIDA-TIPO-TOPE SECTION.
069800     IF (TRAB-TOPE-FRACTION AND NOT PR-TOPE-FRACTION) OR
069900        (TRAB-TOPE-UNIT     AND NOT PR-TOPE-UNIT)
070000        MOVE 'S'    TO WKS-VAL-RECHAZADA
070100        MOVE 'TTOP' TO WKS-VAL-CODIGO-RAZON
070200        MOVE 'TIPO DE TOPE NO PERMITIDO'
070300                     TO WKS-VAL-RAZON-TEXTO
070400     END-IF.
070500 VALIDA-TIPO-TOPE-E. EXIT.
070600
070700 VALIDA-VALOR-TOPE SECTION.
070800     IF PR-VALOR-TOPE < WKS-NC-VALOR-TOPE-MIN OR
070900        PR-VALOR-TOPE > WKS-NC-VALOR-TOPE-MAX
071000        MOVE 'S'    TO WKS-VAL-RECHAZADA
071100        MOVE 'VTOP' TO WKS-VAL-CODIGO-RAZON
071200        MOVE 'VALOR DE TOPE FUERA DE RANGO'
071300                     TO WKS-VAL-RAZON-TEXTO
071400     END-IF.
071500 VALIDA-VALOR-TOPE-E. EXIT.
071600
071700 VALIDA-PART-INGRESOS SECTION.
071800     IF (PR-ES-REVSHARE OR PR-ES-HYBRID) AND
071900        (PR-PART-INGRESOS < WKS-NC-PART-INGR-MIN OR
072000         PR-PART-INGRESOS > WKS-NC-PART-INGR-MAX)
072100        MOVE 'S'    TO WKS-VAL-RECHAZADA
072200        MOVE 'PING' TO WKS-VAL-CODIGO-RAZON
072300        MOVE 'PARTICIPACION DE INGRESOS FUERA DE RANGO'
072400                     TO WKS-VAL-RAZON-TEXTO
072500     END-IF.
072600 VALIDA-PART-INGRESOS-E. EXIT.
072700
072800 VALIDA-ESTRUCTURAL SECTION.
072900     IF PR-PRECIO-RECOMPRA >= PR-PRECIO-MAYOREO
073000        MOVE 'S'    TO WKS-VAL-RECHAZADA
073100        MOVE 'ESTR' TO WKS-VAL-CODIGO-RAZON
073200        MOVE 'RECOMPRA DEBE SER MENOR QUE EL MAYOREO'
073300                     TO WKS-VAL-RAZON-TEXTO
073400     END-IF.
073500 VALIDA-ESTRUCTURAL-E. EXIT.
073600******************************************************************
073700*     E V A L U A C I O N   D E T E R M I N I S T I C A
073800******************************************************************
073900 EVALUA-PROPUESTA SECTION.
074000     COMPUTE WKS-EV-MINIMO-MAYOREO =
074100             WKS-EP-COSTO-PROV + 1.00
074200     COMPUTE WKS-EV-ACEPTABLE-MAYOREO =
074300             WKS-EV-MINIMO-MAYOREO + 4.00
074400     COMPUTE WKS-EV-MAXIMO-RECOMPRA =
074500             PR-PRECIO-MAYOREO - 1.00
074600     IF PR-PRECIO-MAYOREO < WKS-EV-MINIMO-MAYOREO
074700        MOVE 'RCH1' TO WKS-VAL-CODIGO-RAZON
074800        MOVE 'MAYOREO DEMASIADO BAJO PARA OPERAR'
074900                     TO WKS-VAL-RAZON-TEXTO
075000        PERFORM ESCRIBE-DECISLOG-RECHAZO
075100     ELSE
075200        IF PR-PRECIO-RECOMPRA > WKS-EV-MAXIMO-RECOMPRA
075300           MOVE 'RCH2' TO WKS-VAL-CODIGO-RAZON
075400           MOVE 'RECOMPRA DEBE SER AL MENOS 1.00 '
075500                'MENOR QUE EL MAYOREO' TO WKS-VAL-RAZON-TEXTO
075600           PERFORM ESCRIBE-DECISLOG-RECHAZO
075700        ELSE
075800           IF PR-PRECIO-MAYOREO < WKS-EV-ACEPTABLE-MAYOREO
075900              MOVE 'RCH3' TO WKS-VAL-CODIGO-RAZON
076000              MOVE 'MAYOREO BAJO DADO EL RIESGO DE DEMANDA'
076100                           TO WKS-VAL-RAZON-TEXTO
076200              PERFORM ESCRIBE-DECISLOG-RECHAZO
076300           ELSE
076400              MOVE 'ACPT' TO WKS-VAL-CODIGO-RAZON
076500              MOVE 'TERMINOS ACEPTABLES, CONTRATO ACTIVO'
076600                           TO WKS-VAL-RAZON-TEXTO
076700              PERFORM ACTIVA-CONTRATO
076800              PERFORM ESCRIBE-DECISLOG-ACEPTA
076900           END-IF
077000        END-IF
077100     END-IF.
077200 EVALUA-PROPUESTA-E. EXIT.
077300
077400 ACTIVA-CONTRATO SECTION.
077500     MOVE PR-PRECIO-MAYOREO  TO WKS-CT-PRECIO-MAYOREO
077600     MOVE PR-PRECIO-RECOMPRA TO WKS-CT-PRECIO-RECOMPRA
077700     MOVE PR-TIPO-TOPE       TO WKS-CT-TIPO-TOPE
077800     MOVE PR-VALOR-TOPE      TO WKS-CT-VALOR-TOPE
077900     MOVE PR-DURACION        TO WKS-CT-DURACION
078000     MOVE PR-DURACION        TO WKS-CT-RONDAS-REST
078100     MOVE PR-TIPO-CONTRATO   TO WKS-CT-TIPO-CONTRATO
078200     MOVE PR-PART-INGRESOS   TO WKS-CT-PART-INGRESOS
078300     IF MODO-PRUEBA-ACTIVO
078400        PERFORM TRAZA-CONTRATO-ACTIVADO
078500     END-IF.
078600 ACTIVA-CONTRATO-E. EXIT.
078700******************************************************************
078800*     T R A Z A   D E   C O N T R A T O   (SW-MODO-PRUEBA, TKT-03910)
078900******************************************************************
079000 TRAZA-CONTRATO-ACTIVADO SECTION.
079100     MOVE WKS-CT-VALOR-TOPE      TO WKS-VALOR-TOPE-TRABAJO
079200     MOVE WKS-CT-PART-INGRESOS   TO WKS-PART-INGR-TRABAJO
079300     DISPLAY 'CTGAME1-TRAZA: TOPE ENTERO/DECIMAL = '
079400             WKS-VT-ENTERO '/' WKS-VT-DECIMAL
079500     DISPLAY 'CTGAME1-TRAZA: PART.ING ENTERO/DECIMAL = '
079600             WKS-PI-ENTERO '/' WKS-PI-DECIMAL.
079700 TRAZA-CONTRATO-ACTIVADO-E. EXIT.
079800******************************************************************
079900*     G E N E R A D O R   D E   C O N T R A O F E R T A
080000******************************************************************
080100 GENERA-CONTRAOFERTA SECTION.
080200*--> FAVORECE AL PROVEEDOR; SOLO SE LLAMA PARA UNA PROPUESTA
080300*--> RECHAZADA Y CON BANDERA DE CONTRAOFERTA SOLICITADA (TKT-231)
080400     MOVE 'N' TO WKS-CO-CAMBIO-MAYOREO WKS-CO-CAMBIO-RECOMPRA
080500                 WKS-CO-CAMBIO-PART-INGR WKS-CO-CAMBIO-TOPE
080600     COMPUTE WKS-EV-MINIMO-MAYOREO =
080700             WKS-EP-COSTO-PROV + 1.00
080800     COMPUTE WKS-EV-MAXIMO-RECOMPRA =
080900             PR-PRECIO-MAYOREO - 1.00
081000
081100     IF PR-PRECIO-MAYOREO > (WKS-EV-MINIMO-MAYOREO + 1.00)
081200        MOVE PR-PRECIO-MAYOREO TO WKS-CO-PRECIO-MAYOREO
081300     ELSE
081400        COMPUTE WKS-CO-PRECIO-MAYOREO =
081500                WKS-EV-MINIMO-MAYOREO + 1.00
081600     END-IF
081700     IF WKS-CO-PRECIO-MAYOREO NOT = PR-PRECIO-MAYOREO
081800        MOVE 'S' TO WKS-CO-CAMBIO-MAYOREO
081900     END-IF
082000
082100     IF PR-PRECIO-RECOMPRA <= 0
082200        MOVE PR-PRECIO-RECOMPRA TO WKS-CO-PRECIO-RECOMPRA
082300     ELSE
082400        COMPUTE WKS-EV-MAXIMO-RECOMPRA =
082500                WKS-EV-MAXIMO-RECOMPRA - 0.50
082600        IF PR-PRECIO-RECOMPRA < WKS-EV-MAXIMO-RECOMPRA
082700           MOVE PR-PRECIO-RECOMPRA TO WKS-CO-PRECIO-RECOMPRA
082800        ELSE
082900           MOVE WKS-EV-MAXIMO-RECOMPRA
083000                                    TO WKS-CO-PRECIO-RECOMPRA
083100        END-IF
083200     END-IF
083300     IF WKS-CO-PRECIO-RECOMPRA NOT = PR-PRECIO-RECOMPRA
083400        MOVE 'S' TO WKS-CO-CAMBIO-RECOMPRA
083500     END-IF
083600
083700     IF PR-ES-REVSHARE OR PR-ES-HYBRID
083800        COMPUTE WKS-CO-PART-INGRESOS =
083900                PR-PART-INGRESOS + 0.05
084000        IF WKS-CO-PART-INGRESOS < 0.15
084100           MOVE 0.15 TO WKS-CO-PART-INGRESOS
084200        END-IF
084300        IF WKS-CO-PART-INGRESOS > 0.40
084400           MOVE 0.40 TO WKS-CO-PART-INGRESOS
084500        END-IF
084600        IF WKS-CO-PART-INGRESOS > PR-PART-INGRESOS
084700           MOVE 'S' TO WKS-CO-CAMBIO-PART-INGR
084800        END-IF
084900     ELSE
085000        MOVE PR-PART-INGRESOS TO WKS-CO-PART-INGRESOS
085100     END-IF
085200
085300     MOVE PR-TIPO-TOPE TO WKS-CO-TIPO-TOPE
085400     IF PR-TOPE-FRACTION
085500        IF PR-VALOR-TOPE > 0.4000
085600           MOVE 0.4000 TO WKS-CO-VALOR-TOPE
085700        ELSE
085800           MOVE PR-VALOR-TOPE TO WKS-CO-VALOR-TOPE
085900        END-IF
086000     ELSE
086100        MOVE PR-VALOR-TOPE TO WKS-CO-VALOR-TOPE
086200     END-IF
086300     IF WKS-CO-VALOR-TOPE < PR-VALOR-TOPE
086400        MOVE 'S' TO WKS-CO-CAMBIO-TOPE
086500     END-IF
086600
086700     IF PR-DURACION < 1
086800        MOVE 1 TO WKS-CO-DURACION
086900     ELSE
087000        IF PR-DURACION > 5
087100           MOVE 5 TO WKS-CO-DURACION
087200        ELSE
087300           MOVE PR-DURACION TO WKS-CO-DURACION
087400        END-IF
087500     END-IF
087600
087700     PERFORM GENERA-MENSAJE-CONTRAOFERTA.
087800 GENERA-CONTRAOFERTA-E. EXIT.
087900
088000 GENERA-MENSAJE-CONTRAOFERTA SECTION.
088100     MOVE SPACES TO WKS-CO-MENSAJE
088200     IF CO-CAMBIO-MAYOREO-SI
088300        STRING 'SE NECESITA UN MAYOREO MAS ALTO. '
088400               DELIMITED BY SIZE
088500               INTO WKS-CO-MENSAJE
088600               WITH POINTER WKS-J
088700     END-IF
088800     IF CO-CAMBIO-RECOMPRA-SI
088900        IF WKS-J = 0
089000           MOVE 1 TO WKS-J
089100        END-IF
089200        STRING 'SE PROPONE UNA RECOMPRA MAS BAJA. '
089300               DELIMITED BY SIZE
089400               INTO WKS-CO-MENSAJE
089500               WITH POINTER WKS-J
089600     END-IF
089700     IF CO-CAMBIO-PART-INGR-SI
089800        IF WKS-J = 0
089900           MOVE 1 TO WKS-J
090000        END-IF
090100        STRING 'SE SUGIERE UNA PARTICIPACION DE INGRESOS '
090200               'MAS ALTA. ' DELIMITED BY SIZE
090300               INTO WKS-CO-MENSAJE
090400               WITH POINTER WKS-J
090500     END-IF
090600     IF CO-CAMBIO-TOPE-SI
090700        IF WKS-J = 0
090800           MOVE 1 TO WKS-J
090900        END-IF
091000        IF PR-TOPE-FRACTION
091100           MOVE WKS-CO-VALOR-TOPE TO WKS-VALOR-TOPE-EDIT
091200           STRING 'SE PROPONE UN TOPE DE DEVOLUCION MAS '
091300                  'ESTRECHO (' WKS-VALOR-TOPE-EDIT
091400                  ' DEL PEDIDO). ' DELIMITED BY SIZE
091500                  INTO WKS-CO-MENSAJE
091600                  WITH POINTER WKS-J
091700        ELSE
091800           MOVE WKS-CO-VALOR-TOPE TO WKS-UNIDADES-TOPE-EDIT
091900           STRING 'SE PROPONE UN TOPE DE DEVOLUCION MAS '
092000                  'ESTRECHO (' WKS-UNIDADES-TOPE-EDIT
092100                  ' UNIDADES). ' DELIMITED BY SIZE
092200                  INTO WKS-CO-MENSAJE
092300                  WITH POINTER WKS-J
092400        END-IF
092500     END-IF
092600     IF WKS-J = 0
092700        MOVE 'SE AJUSTAN LOS TERMINOS PROPUESTOS.'
092800             TO WKS-CO-MENSAJE
092900     END-IF
093000     MOVE 0 TO WKS-J.
093100 GENERA-MENSAJE-CONTRAOFERTA-E. EXIT.
093200******************************************************************
093300*     B I T A C O R A   D E   D E C I S I O N E S
093400******************************************************************
093500 ESCRIBE-DECISLOG-RECHAZO SECTION.
093600     INITIALIZE REG-DECISLOG
093700     MOVE PR-PRECIO-MAYOREO    TO DL-PRECIO-MAYOREO
093800     MOVE PR-PRECIO-RECOMPRA   TO DL-PRECIO-RECOMPRA
093900     MOVE PR-TIPO-TOPE         TO DL-TIPO-TOPE
094000     MOVE PR-VALOR-TOPE        TO DL-VALOR-TOPE
094100     MOVE PR-DURACION          TO DL-DURACION
094200     MOVE PR-TIPO-CONTRATO     TO DL-TIPO-CONTRATO
094300     MOVE PR-PART-INGRESOS     TO DL-PART-INGRESOS
094400     MOVE 'RECHAZADA'         TO DL-DECISION
094500     MOVE WKS-VAL-CODIGO-RAZON TO DL-CODIGO-RAZON
094600     MOVE WKS-VAL-RAZON-TEXTO  TO DL-RAZON-TEXTO
094700     MOVE 'N'                  TO DL-CONTRAOFERTA-GENERADA
094800     IF PR-CONTRAOFERTA-PEDIDA
094900        PERFORM GENERA-CONTRAOFERTA
095000        MOVE 'S'                    TO DL-CONTRAOFERTA-GENERADA
095100        MOVE WKS-CO-PRECIO-MAYOREO  TO DL-CO-PRECIO-MAYOREO
095200        MOVE WKS-CO-PRECIO-RECOMPRA TO DL-CO-PRECIO-RECOMPRA
095300        MOVE WKS-CO-TIPO-TOPE       TO DL-CO-TIPO-TOPE
095400        MOVE WKS-CO-VALOR-TOPE      TO DL-CO-VALOR-TOPE
095500        MOVE WKS-CO-DURACION        TO DL-CO-DURACION
095600        MOVE WKS-CO-PART-INGRESOS   TO DL-CO-PART-INGRESOS
095700        MOVE WKS-CO-MENSAJE         TO DL-CO-MENSAJE
095800     END-IF
095900     PERFORM ESCRIBE-DECISLOG.
096000 ESCRIBE-DECISLOG-RECHAZO-E. EXIT.
096100
096200 ESCRIBE-DECISLOG-ACEPTA SECTION.
096300     INITIALIZE REG-DECISLOG
096400     MOVE PR-PRECIO-MAYOREO    TO DL-PRECIO-MAYOREO
096500     MOVE PR-PRECIO-RECOMPRA   TO DL-PRECIO-RECOMPRA
096600     MOVE PR-TIPO-TOPE         TO DL-TIPO-TOPE
096700     MOVE PR-VALOR-TOPE        TO DL-VALOR-TOPE
096800     MOVE PR-DURACION          TO DL-DURACION
096900     MOVE PR-TIPO-CONTRATO     TO DL-TIPO-CONTRATO
097000     MOVE PR-PART-INGRESOS     TO DL-PART-INGRESOS
097100     MOVE 'ACEPTADA'          TO DL-DECISION
097200     MOVE WKS-VAL-CODIGO-RAZON TO DL-CODIGO-RAZON
097300     MOVE WKS-VAL-RAZON-TEXTO  TO DL-RAZON-TEXTO
097400     MOVE 'N'                  TO DL-CONTRAOFERTA-GENERADA
097500     PERFORM ESCRIBE-DECISLOG.
097600 ESCRIBE-DECISLOG-ACEPTA-E. EXIT.
097700
097800 ESCRIBE-DECISLOG SECTION.
097900     WRITE REG-DECISLOG
098000     IF FS-DECISLOG NOT = '00'
098100        DISPLAY 'CTGAME1: ERROR AL ESCRIBIR DECISLOG, STATUS '
098200                FS-DECISLOG
098300     ELSE
098400        ADD 1 TO WKS-DECISIONES-ESCRITAS
098500     END-IF.
098600 ESCRIBE-DECISLOG-E. EXIT.
098700******************************************************************
098800*     C I C L O   D E   R O N D A S  (P E D I D O S)
098900******************************************************************
099000 PROCESA-PEDIDOS SECTION.
099100     PERFORM LEE-ORDERS
099200     IF NOT FIN-ORDERS
099300        ADD 1 TO WKS-PEDIDOS-LEIDOS
099400        PERFORM VERIFICA-FIN-JUEGO
099500        IF JUEGO-TERMINADO
099600           MOVE 'JFIN' TO WKS-RP-CODIGO
099700           MOVE 'EL JUEGO YA TERMINO, PEDIDO IGNORADO'
099800                        TO WKS-RP-TEXTO
099900           DISPLAY 'CTGAME1: PEDIDO RECHAZADO - ' WKS-RP-TEXTO
100000        ELSE
100100           IF NOT CONTRATO-ACTIVO
100200              MOVE 'NACT' TO WKS-RP-CODIGO
100300              MOVE 'NO HAY CONTRATO ACTIVO, PEDIDO IGNORADO'
100400                           TO WKS-RP-TEXTO
100500              DISPLAY 'CTGAME1: PEDIDO RECHAZADO - '
100600                      WKS-RP-TEXTO
100700           ELSE
100800              PERFORM PROCESA-RONDA
100900           END-IF
101000        END-IF
101100     END-IF.
101200 PROCESA-PEDIDOS-E. EXIT.
101300
101400 LEE-ORDERS SECTION.
101500     READ ORDERS
101600       AT END
101700          MOVE 1 TO WKS-FIN-ORDERS
101800     END-READ.
101900 LEE-ORDERS-E. EXIT.
102000******************************************************************
102100*     M O T O R   D E   S I M U L A C I O N   D E   R O N D A
102200******************************************************************
102300 PROCESA-RONDA SECTION.
102400     MOVE OR-CANTIDAD-PEDIDO TO WKS-RC-CANTIDAD-PEDIDO
102500     PERFORM GENERA-DEMANDA
102600     PERFORM CALCULA-CANTIDADES-RONDA
102700     PERFORM CALCULA-DEVENGOS-COMPRADOR
102800     PERFORM CALCULA-DEVENGOS-PROVEEDOR
102900     PERFORM AGREGA-DEMANDA-AL-HISTORICO
103000     PERFORM ACUMULA-TOTALES-JUEGO
103100     PERFORM ESCRIBE-ROUNDLOG
103200     SUBTRACT 1 FROM WKS-CT-RONDAS-REST
103300     ADD 1 TO WKS-NUMERO-RONDA.
103400 PROCESA-RONDA-E. EXIT.
103500******************************************************************
103600*     G E N E R A D O R   D E   D E M A N D A
103700******************************************************************
103800 GENERA-DEMANDA SECTION.
103900     IF WKS-HIST-TOTAL-OBS = 0
104000        MOVE 0 TO WKS-RC-DEMANDA-REALIZADA
104100     ELSE
104200        IF METODO-NORMAL
104300           PERFORM GENERA-DEMANDA-NORMAL
104400        ELSE
104500           PERFORM GENERA-DEMANDA-BOOTSTRAP
104600        END-IF
104700     END-IF.
104800 GENERA-DEMANDA-E. EXIT.
104900
105000 GENERA-DEMANDA-BOOTSTRAP SECTION.
105100*--> LA FUENTE USA UN SORTEO ALEATORIO UNIFORME SOBRE EL
105200*--> HISTORICO; EL EQUIVALENTE BATCH DETERMINISTICO USA UN
105300*--> INDICE ROTATIVO SOBRE LA SERIE (TKT-00812).  NO SE
105400*--> DISPONE DE FUNCIONES INTRINSECAS EN ESTE COMPILADOR;
105500*--> EL MODULO SE OBTIENE CON DIVIDE ... REMAINDER
105600     DIVIDE WKS-NUMERO-RONDA BY WKS-HIST-TOTAL-OBS
105700            GIVING WKS-J REMAINDER WKS-I
105800     IF WKS-I = 0
105900        MOVE WKS-HIST-TOTAL-OBS TO WKS-I
106000     END-IF
106100     MOVE WKS-HIST-TABLA (WKS-I) TO WKS-RC-DEMANDA-REALIZADA.
106200 GENERA-DEMANDA-BOOTSTRAP-E. EXIT.
106300
106400 GENERA-DEMANDA-NORMAL SECTION.
106500*--> LA FUENTE SORTEA DE UNA DISTRIBUCION NORMAL (MEDIA,
106600*--> DESV.ESTANDAR DE LA SERIE); EL SUSTITUTO DETERMINISTICO
106700*--> DE ESTE BATCH USA DIRECTAMENTE LA MEDIA REDONDEADA,
106800*--> PISO EN CERO (TKT-01090)
106900     IF WKS-HIST-PROMEDIO < 0
107000        MOVE 0 TO WKS-RC-DEMANDA-REALIZADA
107100     ELSE
107200        MOVE WKS-HIST-PROMEDIO TO WKS-DM-VALOR
107300        COMPUTE WKS-RC-DEMANDA-REALIZADA ROUNDED =
107400                WKS-DM-VALOR
107500     END-IF.
107600 GENERA-DEMANDA-NORMAL-E. EXIT.
107700
107800 AGREGA-DEMANDA-AL-HISTORICO SECTION.
107900     IF WKS-HIST-TOTAL-OBS < 500
108000        ADD 1 TO WKS-HIST-TOTAL-OBS
108100        MOVE WKS-RC-DEMANDA-REALIZADA
108200          TO WKS-HIST-TABLA (WKS-HIST-TOTAL-OBS)
108300        PERFORM CALCULA-ESTAD-HISTORICO
108400     END-IF.
108500 AGREGA-DEMANDA-AL-HISTORICO-E. EXIT.
108600******************************************************************
108700*     C A N T I D A D E S   D E   L A   R O N D A
108800******************************************************************
108900 CALCULA-CANTIDADES-RONDA SECTION.
109000     IF WKS-RC-CANTIDAD-PEDIDO < WKS-RC-DEMANDA-REALIZADA
109100        MOVE WKS-RC-CANTIDAD-PEDIDO TO WKS-RC-VENTAS
109200     ELSE
109300        MOVE WKS-RC-DEMANDA-REALIZADA TO WKS-RC-VENTAS
109400     END-IF
109500     COMPUTE WKS-RC-NO-VENDIDO =
109600             WKS-RC-CANTIDAD-PEDIDO - WKS-RC-VENTAS
109700
109800     IF CT-TOPE-FRACTION
109900        COMPUTE WKS-RC-TOPE-CALC =
110000                WKS-CT-VALOR-TOPE * WKS-RC-CANTIDAD-PEDIDO
110100        MOVE WKS-RC-TOPE-CALC TO WKS-RC-TOPE-MAXIMO
110200     ELSE
110300        MOVE WKS-CT-VALOR-TOPE TO WKS-RC-TOPE-MAXIMO
110400     END-IF
110500
110600     IF WKS-RC-NO-VENDIDO < WKS-RC-TOPE-MAXIMO
110700        MOVE WKS-RC-NO-VENDIDO TO WKS-RC-DEVOLUCIONES
110800     ELSE
110900        MOVE WKS-RC-TOPE-MAXIMO TO WKS-RC-DEVOLUCIONES
111000     END-IF
111100     COMPUTE WKS-RC-SOBRANTES =
111200             WKS-RC-NO-VENDIDO - WKS-RC-DEVOLUCIONES.
111300 CALCULA-CANTIDADES-RONDA-E. EXIT.
111400******************************************************************
111500*     D E V E N G O S   D E L   C O M P R A D O R
111600******************************************************************
111700 CALCULA-DEVENGOS-COMPRADOR SECTION.
111800     COMPUTE WKS-RC-INGRESO-RETAIL =
111900             WKS-EP-PRECIO-RETAIL * WKS-RC-VENTAS
112000     COMPUTE WKS-RC-SALVAMENTO-COMPR =
112100             WKS-EP-SALVAMENTO-COMPR * WKS-RC-SOBRANTES
112200     COMPUTE WKS-RC-REEMBOLSO-RECOMPRA =
112300             WKS-CT-PRECIO-RECOMPRA * WKS-RC-DEVOLUCIONES
112400     COMPUTE WKS-RC-COSTO-MAYOREO-COMPR =
112500             WKS-CT-PRECIO-MAYOREO * WKS-RC-CANTIDAD-PEDIDO
112600     COMPUTE WKS-RC-COSTO-ENVIO-DEVOL =
112700             WKS-EP-ENVIO-DEVOL-COMPR * WKS-RC-DEVOLUCIONES
112800     IF CT-ES-REVSHARE OR CT-ES-HYBRID
112900        COMPUTE WKS-RC-PAGO-PART-INGR ROUNDED =
113000                WKS-CT-PART-INGRESOS * WKS-RC-INGRESO-RETAIL
113100     ELSE
113200        MOVE 0 TO WKS-RC-PAGO-PART-INGR
113300     END-IF
113400     COMPUTE WKS-RC-INGRESO-COMPRADOR =
113500             WKS-RC-INGRESO-RETAIL + WKS-RC-SALVAMENTO-COMPR +
113600             WKS-RC-REEMBOLSO-RECOMPRA
113700     COMPUTE WKS-RC-COSTO-COMPRADOR =
113800             WKS-RC-COSTO-MAYOREO-COMPR +
113900             WKS-RC-COSTO-ENVIO-DEVOL + WKS-RC-PAGO-PART-INGR
114000     COMPUTE WKS-RC-UTILIDAD-COMPRADOR =
114100             WKS-RC-INGRESO-COMPRADOR - WKS-RC-COSTO-COMPRADOR.
114200 CALCULA-DEVENGOS-COMPRADOR-E. EXIT.
114300******************************************************************
114400*     D E V E N G O S   D E L   P R O V E E D O R
114500******************************************************************
114600 CALCULA-DEVENGOS-PROVEEDOR SECTION.
114700     COMPUTE WKS-RC-INGRESO-MAYOR-PROV =
114800             WKS-CT-PRECIO-MAYOREO * WKS-RC-CANTIDAD-PEDIDO
114900     COMPUTE WKS-RC-SALVAMENTO-PROV =
115000             WKS-EP-SALVAMENTO-PROV * WKS-RC-DEVOLUCIONES
115100     MOVE WKS-RC-PAGO-PART-INGR TO WKS-RC-INGRESO-PART-PROV
115200     COMPUTE WKS-RC-COSTO-PRODUCCION =
115300             WKS-EP-COSTO-PROV * WKS-RC-CANTIDAD-PEDIDO
115400     COMPUTE WKS-RC-COSTO-RECOMPRA-PROV =
115500             WKS-CT-PRECIO-RECOMPRA * WKS-RC-DEVOLUCIONES
115600     COMPUTE WKS-RC-COSTO-MANEJO-DEVOL =
115700             WKS-EP-MANEJO-DEVOL-PROV * WKS-RC-DEVOLUCIONES
115800     COMPUTE WKS-RC-INGRESO-PROVEEDOR =
115900             WKS-RC-INGRESO-MAYOR-PROV + WKS-RC-SALVAMENTO-PROV
116000             + WKS-RC-INGRESO-PART-PROV
116100     COMPUTE WKS-RC-COSTO-PROVEEDOR =
116200             WKS-RC-COSTO-PRODUCCION +
116300             WKS-RC-COSTO-RECOMPRA-PROV +
116400             WKS-RC-COSTO-MANEJO-DEVOL
116500     COMPUTE WKS-RC-UTILIDAD-PROVEEDOR =
116600             WKS-RC-INGRESO-PROVEEDOR - WKS-RC-COSTO-PROVEEDOR.
116700 CALCULA-DEVENGOS-PROVEEDOR-E. EXIT.
116800******************************************************************
116900*     A C U M U L A C I O N   D E   T O T A L E S   D E L   J U E G O
117000******************************************************************
117100 ACUMULA-TOTALES-JUEGO SECTION.
117200     ADD WKS-RC-UTILIDAD-COMPRADOR  TO WKS-UTIL-ACUM-COMPRADOR
117300     ADD WKS-RC-UTILIDAD-PROVEEDOR  TO WKS-UTIL-ACUM-PROVEEDOR
117400     ADD WKS-RC-DEMANDA-REALIZADA   TO WKS-TOTAL-DEMANDA-J
117500     ADD WKS-RC-VENTAS              TO WKS-TOTAL-VENTAS-J
117600     ADD WKS-RC-DEVOLUCIONES        TO WKS-TOTAL-DEVOL-J
117700     ADD WKS-RC-SOBRANTES           TO WKS-TOTAL-SOBRANTE-J.
117800 ACUMULA-TOTALES-JUEGO-E. EXIT.
117900******************************************************************
118000*     D E T A L L E   D E   R O N D A   ( R O U N D L O G )
118100******************************************************************
118200 ESCRIBE-ROUNDLOG SECTION.
118300     INITIALIZE REG-ROUNDLOG
118400     MOVE WKS-NUMERO-RONDA          TO RL-NUMERO-RONDA
118500     MOVE WKS-RC-CANTIDAD-PEDIDO    TO RL-CANTIDAD-PEDIDO
118600     MOVE WKS-RC-DEMANDA-REALIZADA  TO RL-DEMANDA-REALIZADA
118700     MOVE WKS-RC-VENTAS             TO RL-VENTAS
118800     MOVE WKS-RC-DEVOLUCIONES       TO RL-DEVOLUCIONES
118900     MOVE WKS-RC-SOBRANTES          TO RL-SOBRANTES
119000     MOVE WKS-RC-INGRESO-COMPRADOR  TO RL-INGRESO-COMPRADOR
119100     MOVE WKS-RC-COSTO-COMPRADOR    TO RL-COSTO-COMPRADOR
119200     MOVE WKS-RC-UTILIDAD-COMPRADOR TO RL-UTILIDAD-COMPRADOR
119300     MOVE WKS-RC-INGRESO-PROVEEDOR  TO RL-INGRESO-PROVEEDOR
119400     MOVE WKS-RC-COSTO-PROVEEDOR    TO RL-COSTO-PROVEEDOR
119500     MOVE WKS-RC-UTILIDAD-PROVEEDOR TO RL-UTILIDAD-PROVEEDOR
119600     MOVE WKS-CT-PRECIO-MAYOREO     TO RL-PRECIO-MAYOREO
119700     MOVE WKS-CT-PRECIO-RECOMPRA    TO RL-PRECIO-RECOMPRA
119800     MOVE WKS-CT-TIPO-TOPE          TO RL-TIPO-TOPE
119900     MOVE WKS-CT-VALOR-TOPE         TO RL-VALOR-TOPE
120000     MOVE WKS-CT-DURACION           TO RL-DURACION-CONTRATO
120100     MOVE WKS-CT-RONDAS-REST        TO RL-RONDAS-RESTANTES
120200     MOVE WKS-CT-TIPO-CONTRATO      TO RL-TIPO-CONTRATO
120300     MOVE WKS-CT-PART-INGRESOS      TO RL-PART-INGRESOS
120400     WRITE REG-ROUNDLOG
120500     IF FS-ROUNDLOG NOT = '00'
120600        DISPLAY 'CTGAME1: ERROR AL ESCRIBIR ROUNDLOG, STATUS '
120700                FS-ROUNDLOG
120800     ELSE
120900        ADD 1 TO WKS-RONDAS-ESCRITAS
121000     END-IF.
121100 ESCRIBE-ROUNDLOG-E. EXIT.
121200******************************************************************
121300*     C I C L O   D E   V I D A   D E L   J U E G O
121400******************************************************************
121500 VERIFICA-FIN-JUEGO SECTION.
121600*--> FIJA EL INDICADOR JUEGO-TERMINADO CUANDO SE AGOTARON LAS
121700*--> RONDAS PROGRAMADAS O EL INSTRUCTOR PIDIO FIN ANTICIPADO
121800*--> (TKT-02890)
121900     IF WKS-NUMERO-RONDA > WKS-TOTAL-RONDAS OR
122000        FIN-ANTICIPADO-COND
122100        MOVE 'S' TO WKS-SW-JUEGO-TERMINADO
122200     ELSE
122300        MOVE 'N' TO WKS-SW-JUEGO-TERMINADO
122400     END-IF.
122500 VERIFICA-FIN-JUEGO-E. EXIT.
122600******************************************************************
122700*     R E S U M E N   D E   F I N   D E   J U E G O
122800******************************************************************
122900 CALCULA-RESUMEN-JUEGO SECTION.
123000     IF WKS-NUMERO-RONDA > 1
123100        COMPUTE WKS-RONDAS-JUGADAS = WKS-NUMERO-RONDA - 1
123200     ELSE
123300        MOVE 0 TO WKS-RONDAS-JUGADAS
123400     END-IF.
123500 CALCULA-RESUMEN-JUEGO-E. EXIT.
123600******************************************************************
123700*     R E P O R T E   D E   R E S U M E N  ( S U M M A R Y )
123800******************************************************************
123900 ESCRIBE-SUMMARY SECTION.
124000     INITIALIZE REG-SUMMARY
124100     MOVE WKS-RONDAS-JUGADAS   TO SM-RONDAS-JUGADAS
124200     MOVE WKS-TOTAL-DEMANDA-J  TO SM-TOTAL-DEMANDA
124300     MOVE WKS-TOTAL-VENTAS-J   TO SM-TOTAL-VENTAS
124400     MOVE WKS-TOTAL-DEVOL-J    TO SM-TOTAL-DEVOLUCIONES
124500     MOVE WKS-TOTAL-SOBRANTE-J TO SM-TOTAL-SOBRANTES
124600     MOVE WKS-UTIL-ACUM-COMPRADOR TO SM-UTILIDAD-COMPRADOR
124700     MOVE WKS-UTIL-ACUM-PROVEEDOR TO SM-UTILIDAD-PROVEEDOR
124800
124900     IF WKS-RONDAS-JUGADAS = 0
125000        MOVE 0 TO SM-DEMANDA-PROMEDIO
125100     ELSE
125200        COMPUTE SM-DEMANDA-PROMEDIO ROUNDED =
125300                WKS-TOTAL-DEMANDA-J / SM-RONDAS-JUGADAS
125400     END-IF
125500
125600     IF WKS-TOTAL-DEMANDA-J = 0
125700        MOVE 0 TO SM-TASA-CUMPLIMIENTO
125800     ELSE
125900        COMPUTE SM-TASA-CUMPLIMIENTO ROUNDED =
126000                WKS-TOTAL-VENTAS-J / WKS-TOTAL-DEMANDA-J
126100     END-IF
126200
126300     IF WKS-TOTAL-VENTAS-J = 0
126400        MOVE 0 TO SM-TASA-DEVOLUCION
126500     ELSE
126600        COMPUTE SM-TASA-DEVOLUCION ROUNDED =
126700                WKS-TOTAL-DEVOL-J / WKS-TOTAL-VENTAS-J
126800     END-IF
126900
127000     COMPUTE WKS-I = WKS-TOTAL-VENTAS-J + WKS-TOTAL-SOBRANTE-J
127100     IF WKS-I = 0
127200        MOVE 0 TO SM-TASA-SOBRANTE
127300     ELSE
127400        COMPUTE SM-TASA-SOBRANTE ROUNDED =
127500           WKS-TOTAL-SOBRANTE-J /
127600           (WKS-TOTAL-VENTAS-J + WKS-TOTAL-SOBRANTE-J)
127700     END-IF
127800
127900     PERFORM CALCULA-ESTAD-HISTORICO
128000     MOVE WKS-HIST-CONTADOR      TO SM-HIST-CONTADOR
128100     MOVE WKS-HIST-MINIMO        TO SM-HIST-MINIMO
128200     MOVE WKS-HIST-MAXIMO        TO SM-HIST-MAXIMO
128300     MOVE WKS-HIST-PROMEDIO      TO SM-HIST-PROMEDIO
128400     MOVE WKS-HIST-DESV-ESTANDAR TO SM-HIST-DESV-ESTANDAR
128500     MOVE WKS-HIST-MUESTRA-10    TO SM-MUESTRA-10
128600
128700     WRITE REG-SUMMARY
128800     IF FS-SUMMARY NOT = '00'
128900        DISPLAY 'CTGAME1: ERROR AL ESCRIBIR SUMMARY, STATUS '
129000                FS-SUMMARY
129100     END-IF.
129200 ESCRIBE-SUMMARY-E. EXIT.
129300******************************************************************
129400*     G R A B A C I O N   D E   C O N F I G U R A C I O N
129500*     TKT-61204 (10/08/2026 PEDR) - ANTES SOLO SE LEIAN ESTOS
129600*     TRES ARCHIVOS; EL REQUERIMIENTO ORIGINAL (TKT-55001) PEDIA
129700*     TAMBIEN REGRABARLOS PARA QUE LAS ACTUALIZACIONES SURTAN
129800*     EFECTO EN PARTIDAS POSTERIORES Y SE HABIA QUEDADO PENDIENTE.
129900******************************************************************
130000 GRABA-ECONPARM SECTION.
130100     OPEN OUTPUT ECONPARM
130200     MOVE WKS-EP-PRECIO-RETAIL        TO EP-PRECIO-RETAIL
130300     MOVE WKS-EP-SALVAMENTO-COMPR     TO EP-SALVAMENTO-COMPRADOR
130400     MOVE WKS-EP-SALVAMENTO-PROV      TO EP-SALVAMENTO-PROVEEDOR
130500     MOVE WKS-EP-COSTO-PROV           TO EP-COSTO-PROVEEDOR
130600     MOVE WKS-EP-ENVIO-DEVOL-COMPR    TO EP-ENVIO-DEVOL-COMPRADOR
130700     MOVE WKS-EP-MANEJO-DEVOL-PROV    TO EP-MANEJO-DEVOL-PROVEEDOR
130800     WRITE REG-ECONPARM
130900     IF FS-ECONPARM NOT = '00'
131000        DISPLAY 'CTGAME1: ERROR AL REGRABAR ECONPARM, STATUS '
131100                FS-ECONPARM
131200     END-IF
131300     CLOSE ECONPARM.
131400 GRABA-ECONPARM-E. EXIT.
131500
131600 GRABA-NEGCONF SECTION.
131700     OPEN OUTPUT NEGCONF
131800     MOVE WKS-NC-BUYBACK-HABIL        TO NC-DISP-BUYBACK
131900     MOVE WKS-NC-REVSHARE-HABIL       TO NC-DISP-REVSHARE
132000     MOVE WKS-NC-HYBRID-HABIL         TO NC-DISP-HYBRID
132100     MOVE WKS-NC-DURACION-MINIMA      TO NC-DURACION-MINIMA
132200     MOVE WKS-NC-DURACION-MAXIMA      TO NC-DURACION-MAXIMA
132300     MOVE WKS-NC-TIPO-TOPE-PERMIT     TO NC-TIPO-TOPE-PERMITIDO
132400     MOVE WKS-NC-VALOR-TOPE-MIN       TO NC-VALOR-TOPE-MINIMO
132500     MOVE WKS-NC-VALOR-TOPE-MAX       TO NC-VALOR-TOPE-MAXIMO
132600     MOVE WKS-NC-PART-INGR-MIN        TO NC-PART-INGRESOS-MINIMA
132700     MOVE WKS-NC-PART-INGR-MAX        TO NC-PART-INGRESOS-MAXIMA
132800     WRITE REG-NEGCONF
132900     IF FS-NEGCONF NOT = '00'
133000        DISPLAY 'CTGAME1: ERROR AL REGRABAR NEGCONF, STATUS '
133100                FS-NEGCONF
133200     END-IF
133300     CLOSE NEGCONF.
133400 GRABA-NEGCONF-E. EXIT.
133500
133600 GRABA-DHIST SECTION.
133700*--> EL HISTORICO EN WKS-HIST-TABLA YA INCLUYE, ADEMAS DE LO
133800*--> CARGADO AL INICIO, LA DEMANDA REALIZADA EN CADA RONDA DE
133900*--> ESTA PARTIDA (VER AGREGA-DEMANDA-AL-HISTORICO); SE REGRABA
134000*--> COMPLETO PARA QUE LA SIGUIENTE CORRIDA ARRANQUE CON EL
134100*--> HISTORICO AMPLIADO.
134200     IF DHIST-ABIERTO
134300        CLOSE DHIST
134400     END-IF
134500     OPEN OUTPUT DHIST
134600     IF WKS-HIST-TOTAL-OBS > 0
134700        PERFORM ESCRIBE-DHIST-LINEA
134800                VARYING WKS-I FROM 1 BY 1
134900                UNTIL WKS-I > WKS-HIST-TOTAL-OBS
135000     END-IF
135100     CLOSE DHIST
135200     MOVE 'N' TO WKS-DHIST-ABIERTO.
135300 GRABA-DHIST-E. EXIT.
135400
135500 ESCRIBE-DHIST-LINEA SECTION.
135600     MOVE WKS-HIST-TABLA (WKS-I) TO DH-VALOR-DEMANDA
135700     WRITE REG-DHIST
135800     IF FS-DHIST NOT = '00'
135900        DISPLAY 'CTGAME1: ERROR AL REGRABAR DHIST, STATUS '
136000                FS-DHIST
136100     END-IF.
136200 ESCRIBE-DHIST-LINEA-E. EXIT.
136300******************************************************************
136400*     C I E R R E   D E   A R C H I V O S   Y   T R A Z A
136500******************************************************************
136600 CIERRA-ARCHIVOS SECTION.
136700     IF MODO-PRUEBA-ACTIVO
136800        DISPLAY WKS-GUIONES
136900        DISPLAY 'FECHA DE CORRIDA: ' WKS-FC-DIA '/'
137000                WKS-FC-MES '/' WKS-FC-ANIO
137100        MOVE WKS-PROPUESTAS-LEIDAS    TO WKS-MASCARA
137200        DISPLAY 'PROPUESTAS LEIDAS:          ' WKS-MASCARA
137300        MOVE WKS-DECISIONES-ESCRITAS  TO WKS-MASCARA
137400        DISPLAY 'DECISIONES ESCRITAS:        ' WKS-MASCARA
137500        MOVE WKS-PEDIDOS-LEIDOS       TO WKS-MASCARA
137600        DISPLAY 'PEDIDOS LEIDOS:             ' WKS-MASCARA
137700        MOVE WKS-RONDAS-ESCRITAS      TO WKS-MASCARA
137800        DISPLAY 'RONDAS ESCRITAS EN ROUNDLOG:' WKS-MASCARA
137900        MOVE WKS-UTIL-ACUM-COMPRADOR  TO WKS-UTILIDAD-EDIT
138000        DISPLAY 'UTILIDAD ACUM. COMPRADOR:   ' WKS-UTILIDAD-EDIT
138100        MOVE WKS-UTIL-ACUM-PROVEEDOR  TO WKS-UTILIDAD-EDIT
138200        DISPLAY 'UTILIDAD ACUM. PROVEEDOR:   ' WKS-UTILIDAD-EDIT
138300        DISPLAY WKS-GUIONES
138400     END-IF
138500     CLOSE ORDERS PROPOSALS ROUNDLOG DECISLOG SUMMARY
138600     IF DHIST-ABIERTO
138700        CLOSE DHIST
138800     END-IF.
138900 CIERRA-ARCHIVOS-E. EXIT.
