000100******************************************************************
000200*    REGISTRO    : SUMMARY                                       *
000300*    DESCRIPCION : REPORTE DE RESUMEN DE FIN DE JUEGO.  UNICO    *
000400*                : CORTE DE CONTROL (FIN DE CORRIDA): RONDAS     *
000500*                : JUGADAS, TOTALES, UTILIDADES ACUMULADAS,      *
000600*                : METRICAS, SEGUIDO DE LA ESTADISTICA DEL       *
000700*                : HISTORICO DE DEMANDA USADO EN LA CORRIDA.     *
000800* MANTENIMIENTO                                                  *
000900*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
001000*   10/08/2026 PEDR TKT-61230 SE AGREGA LA MUESTRA DE LAS        *
001100*                             PRIMERAS 10 OBSERVACIONES DEL      *
001200*                             HISTORICO (SM-MUESTRA-10), PEDIDA  *
001300*                             JUNTO CON EL RESTO DE LA           *
001400*                             ESTADISTICA DEL HISTORICO          *
001500******************************************************************
001600 01  REG-SUMMARY.
001700     05  SM-RONDAS-JUGADAS          PIC 9(03).
001800     05  SM-TOTAL-DEMANDA           PIC 9(09).
001900     05  SM-TOTAL-VENTAS            PIC 9(09).
002000     05  SM-TOTAL-DEVOLUCIONES      PIC 9(09).
002100     05  SM-TOTAL-SOBRANTES         PIC 9(09).
002200     05  SM-UTILIDAD-COMPRADOR      PIC S9(11)V99.
002300     05  SM-UTILIDAD-PROVEEDOR      PIC S9(11)V99.
002400     05  SM-DEMANDA-PROMEDIO        PIC 9(07)V99.
002500     05  SM-TASA-CUMPLIMIENTO       PIC 9V9999.
002600     05  SM-TASA-DEVOLUCION         PIC 9V9999.
002700     05  SM-TASA-SOBRANTE           PIC 9V9999.
002800     05  SM-ESTAD-HISTORICO.
002900         10  SM-HIST-CONTADOR       PIC 9(05).
003000         10  SM-HIST-MINIMO         PIC 9(07).
003100         10  SM-HIST-MAXIMO         PIC 9(07).
003200         10  SM-HIST-PROMEDIO       PIC 9(07)V99.
003300         10  SM-HIST-DESV-ESTANDAR  PIC 9(07)V99.
003400         10  SM-MUESTRA-10          PIC 9(07)
003500                                     OCCURS 10 TIMES.
003600     05  FILLER                     PIC X(20).
