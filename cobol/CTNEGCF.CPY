000100******************************************************************
000200*    REGISTRO    : NEGCONF                                       *
000300*    DESCRIPCION : CONFIGURACION DE NEGOCIACION.  REGISTRO UNICO,*
000400*                : DEFINE LOS RANGOS QUE EL VALIDADOR DE         *
000500*                : PROPUESTAS EXIGE ANTES DE EVALUAR UN CONTRATO.*
000600*                : SI EL ARCHIVO NO EXISTE SE USAN LOS VALORES   *
000700*                : POR DEFECTO (VER CARGA-NEGCONF).              *
000800* MANTENIMIENTO                                                  *
000900*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
001000******************************************************************
001100 01  REG-NEGCONF.
001200     05  NC-TIPOS-DISPONIBLES.
001300         10  NC-DISP-BUYBACK        PIC X(01).
001400             88  NC-BUYBACK-HABIL            VALUE 'S'.
001500         10  NC-DISP-REVSHARE       PIC X(01).
001600             88  NC-REVSHARE-HABIL            VALUE 'S'.
001700         10  NC-DISP-HYBRID         PIC X(01).
001800             88  NC-HYBRID-HABIL              VALUE 'S'.
001900         10  FILLER                 PIC X(05).
002000     05  NC-DURACION-MINIMA         PIC 9(03).
002100     05  NC-DURACION-MAXIMA         PIC 9(03).
002200     05  NC-TIPO-TOPE-PERMITIDO     PIC X(08).
002300         88  NC-TOPE-PERM-FRACTION        VALUE 'FRACTION'.
002400         88  NC-TOPE-PERM-UNIT            VALUE 'UNIT'.
002500         88  NC-TOPE-PERM-BOTH            VALUE 'BOTH'.
002600     05  NC-VALOR-TOPE-MINIMO       PIC S9(7)V9999.
002700     05  NC-VALOR-TOPE-MAXIMO       PIC S9(7)V9999.
002800     05  NC-PART-INGRESOS-MINIMA    PIC S9V9999.
002900     05  NC-PART-INGRESOS-MAXIMA    PIC S9V9999.
003000     05  FILLER                     PIC X(30).
