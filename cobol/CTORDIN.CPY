000100******************************************************************
000200*    REGISTRO    : ORDERS                                        *
000300*    DESCRIPCION : PEDIDO DE RONDA. UNA CANTIDAD SOLICITADA POR  *
000400*                : EL COMPRADOR, UNA LINEA POR RONDA JUGADA.     *
000500* MANTENIMIENTO                                                  *
000600*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
000700******************************************************************
000800 01  REG-ORDERS.
000900     05  OR-CANTIDAD-PEDIDO         PIC 9(07).
001000     05  FILLER                     PIC X(73).
