000100******************************************************************
000200*    REGISTRO    : PROPOSALS                                     *
000300*    DESCRIPCION : PROPUESTA DE CONTRATO RECIBIDA DEL COMPRADOR. *
000400*                : UNA LINEA POR PROPUESTA A NEGOCIAR.           *
000500* MANTENIMIENTO                                                  *
000600*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
000700******************************************************************
000800 01  REG-PROPOSALS.
000900     05  PR-PRECIO-MAYOREO          PIC S9(5)V99.
001000     05  PR-PRECIO-RECOMPRA         PIC S9(5)V99.
001100     05  PR-TIPO-TOPE               PIC X(08).
001200         88  PR-TOPE-FRACTION              VALUE 'FRACTION'.
001300         88  PR-TOPE-UNIT                  VALUE 'UNIT'.
001400     05  PR-VALOR-TOPE              PIC S9(7)V9999.
001500     05  PR-DURACION                PIC 9(03).
001600     05  PR-TIPO-CONTRATO           PIC X(15).
001700         88  PR-ES-BUYBACK                 VALUE 'BUYBACK'.
001800         88  PR-ES-REVSHARE                VALUE 'REVENUE-SHARING'.
001900         88  PR-ES-HYBRID                  VALUE 'HYBRID'.
002000     05  PR-PART-INGRESOS           PIC S9V9999.
002100     05  PR-SOLICITA-CONTRAOFERTA   PIC X(01).
002200         88  PR-CONTRAOFERTA-PEDIDA        VALUE 'S'.
002300     05  FILLER                     PIC X(25).
