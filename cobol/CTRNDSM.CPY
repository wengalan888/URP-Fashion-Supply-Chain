000100******************************************************************
000200*    REGISTRO    : ROUNDLOG                                      *
000300*    DESCRIPCION : LINEA DE DETALLE DE UNA RONDA JUGADA.         *
000400*                : SUBCONJUNTO DEL REGISTRO DE SALIDA DE RONDA   *
000500*                : MAS LOS TERMINOS DEL CONTRATO VIGENTE EN ESA  *
000600*                : RONDA (AUDITORIA DE CONTRATO).                *
000700* MANTENIMIENTO                                                  *
000800*   30/01/2024 PEDR TKT-55001 CREACION DEL LAYOUT                *
000900*   14/02/2024 PEDR TKT-55014 SE AGREGAN VENTAS/DEVOL/SOBRANTES  *
001000*                             PEDIDAS POR EL REPORTE DE RONDA    *
001100******************************************************************
001200 01  REG-ROUNDLOG.
001300     05  RL-NUMERO-RONDA            PIC 9(03).
001400     05  RL-CANTIDAD-PEDIDO         PIC 9(07).
001500     05  RL-DEMANDA-REALIZADA       PIC 9(07).
001600     05  RL-VENTAS                  PIC 9(07).
001700     05  RL-DEVOLUCIONES            PIC 9(07).
001800     05  RL-SOBRANTES               PIC 9(07).
001900     05  RL-INGRESO-COMPRADOR       PIC S9(9)V99.
002000     05  RL-COSTO-COMPRADOR         PIC S9(9)V99.
002100     05  RL-UTILIDAD-COMPRADOR      PIC S9(9)V99.
002200     05  RL-INGRESO-PROVEEDOR       PIC S9(9)V99.
002300     05  RL-COSTO-PROVEEDOR         PIC S9(9)V99.
002400     05  RL-UTILIDAD-PROVEEDOR      PIC S9(9)V99.
002500     05  RL-TERMINOS-CONTRATO.
002600         10  RL-PRECIO-MAYOREO      PIC S9(5)V99.
002700         10  RL-PRECIO-RECOMPRA     PIC S9(5)V99.
002800         10  RL-TIPO-TOPE           PIC X(08).
002900         10  RL-VALOR-TOPE          PIC S9(7)V9999.
003000         10  RL-DURACION-CONTRATO   PIC 9(03).
003100         10  RL-RONDAS-RESTANTES    PIC 9(03).
003200         10  RL-TIPO-CONTRATO       PIC X(15).
003300         10  RL-PART-INGRESOS       PIC S9V9999.
003400     05  FILLER                     PIC X(20).
